000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCCTL
000400      * Author .......: B D PEAD
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Landing gear state machine.  CALLed once per
000800      *                 control event by LGCMAIN.  Owns the run's
000900      *                 persistent state: current state, state-entry
001000      *                 time, simulated clock, altitude, WOW/power/
001100      *                 normal-conditions flags, saved sensor readings,
001200      *                 fault/warning latches and the instrumentation
001300      *                 counters LGCMAIN prints in the totals section.
001400      *                 Dispatches TICK to the per-tick rule cascade
001500      *                 (sensors via LGCVOT, SR004, SR002, SR001, state
001600      *                 progression, in that order); dispatches CMDD/
001700      *                 CMDU to the command accept/reject rules and logs
001800      *                 every pilot command through LGCCMD; dispatches
001900      *                 ALT/WOW/PWR/NORM/SENS to simple value stores.
002000      *                 Fault codes newly classified by LGCVOT are
002100      *                 de-duplicated here (LGC-RECORDED-CODES) before
002200      *                 being handed to LGCFLT.
002300      *
002400      * Date-Written .: 1984-08-06.
002500      * Date-Compiled.:
002600      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
002700      *------------------------------------------------------------------*
002800      * CHANGE LOG
002900      * Date        Init  Ticket     Description
003000      * ----        ----  ------     -----------
003100      * 1984-08-06  rth   LGCS-0001  First release
003200      * 1989-11-08  jwk   LGCS-0210  Added power-loss forced deploy
003300      * 1991-09-04  dpm   LGCS-0338  Fault-code table widened to 8
003400      * 1993-02-14  jwk   LGCS-0466  Response-text fields added for the
003500      *                              printed report, was DISPLAY-only
003600      * 1998-11-16  ceb   LGCS-0710  Y2K - no date fields in this program
003700      * 2026-03-14  tjr   LGCS-1014  Re-cut as the landing-gear state
003800      *                              machine, safety rules and sensor
003900      *                              fault dispatch for LGCS
004000      * 2026-03-16  tjr   LGCS-1015  Added PR001 deploy-latency stamp
004100      *                              and PR004 latency pass-through
004200      * 2026-03-18  tjr   LGCS-1017  Totals now also echo ticks processed
004300      *                              back to caller on the DONE event
004400      *================================================================*
004500
004600       IDENTIFICATION DIVISION.
004700      *========================
004800
004900       PROGRAM-ID.             LGCCTL.
005000       AUTHOR.                 B D PEAD.
005100       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
005200       DATE-WRITTEN.           1984-08-06.
005300       DATE-COMPILED.
005400       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
005500                                ONLY.
005600
005700       ENVIRONMENT DIVISION.
005800      *=====================
005900
006000       CONFIGURATION SECTION.
006100      *----------------------
006200
006300       SOURCE-COMPUTER.
006400           IBM-Z15.
006500      *    IBM-Z15 DEBUGGING MODE.
006600
006700       SPECIAL-NAMES.
006800           C01                     IS TOP-OF-FORM.
006900
007000       INPUT-OUTPUT SECTION.
007100      *---------------------
007200
007300       FILE-CONTROL.
007400      /
007500       DATA DIVISION.
007600      *==============
007700
007800       FILE SECTION.
007900      *-------------
008000
008100       WORKING-STORAGE SECTION.
008200      *------------------------
008300
008400       COPY LGCWS1.
008500
008600      *    Persistent run state - survives across every CALL for the
008700      *    life of the run, per the first-call-guard idiom below.
008800
008900       01  LGC-CUR-STATE            PIC X(19)       VALUE 'UP-LOCKED'.
009000           88  LGC-ST-RESET                         VALUE 'RESET'.
009100           88  LGC-ST-UP-LOCKED                     VALUE 'UP-LOCKED'.
009200           88  LGC-ST-TRANS-DOWN                    VALUE
009300                                                   'TRANSITIONING-DOWN'.
009400           88  LGC-ST-DOWN-LOCKED                   VALUE 'DOWN-LOCKED'.
009500           88  LGC-ST-TRANS-UP                      VALUE
009600                                                   'TRANSITIONING-UP'.
009700           88  LGC-ST-FAULT                         VALUE 'FAULT'.
009800           88  LGC-ST-ABNORMAL                      VALUE 'ABNORMAL'.
009900
010000       01  LGC-ANNOUNCED-STATE      PIC X(19)       VALUE SPACES.
010100
010200       01  LGC-STATE-ENTRY-S        PIC 9(06)V9(03) VALUE 0.
010300       01  LGC-CLOCK-S              PIC 9(06)V9(03) VALUE 0.
010400       01  LGC-DEPLOY-TIME-S        PIC 9(05)V9(03) VALUE 0.
010500
010600       01  LGC-ALTITUDE-FT          PIC S9(05)V9(01) VALUE 0.
010700       01  LGC-ALTITUDE-FT-X        REDEFINES LGC-ALTITUDE-FT
010800                                   PIC X(06).
010900
011000       01  LGC-NORMAL-FLAG          PIC X(01)       VALUE 'N'.
011100           88  LGC-NORMAL-IS-TRUE                   VALUE 'Y'.
011200       01  LGC-WOW-FLAG             PIC X(01)       VALUE 'N'.
011300           88  LGC-WOW-IS-TRUE                      VALUE 'Y'.
011400       01  LGC-PWR-FLAG             PIC X(01)       VALUE 'Y'.
011500           88  LGC-PWR-IS-PRESENT                   VALUE 'Y'.
011600
011700       01  LGC-SENSORS-LOADED       PIC X(01)       VALUE 'N'.
011800           88  LGC-SENSORS-ARE-LOADED               VALUE 'Y'.
011900       01  LGC-FIRST-TICK-DONE      PIC X(01)       VALUE 'N'.
012000           88  LGC-FIRST-TICK-IS-DONE                VALUE 'Y'.
012100
012200      *    Saved sensor readings - loaded by a SENS event, consumed by
012300      *    every TICK until the next SENS event replaces them.
012400
012500       01  LGC-SAVED-SENSOR-CNT     PIC 9           VALUE 0.
012600       01  LGC-SAVED-SENSORS.
012700           05  LGC-SAVED-ENTRY      OCCURS 4
012800                                   INDEXED LGC-SV-DX.
012900               10  LGC-SAVED-STATUS PIC X(01).
013000               10  LGC-SAVED-POSITION
013100                                   PIC 9V999.
013200
013300      *    Safety-rule episode latches (SR001/SR002/SR004).
013400
013500       01  LGC-SR001-LATCH          PIC X(01)       VALUE 'N'.
013600           88  LGC-SR001-IS-LATCHED                 VALUE 'Y'.
013700       01  LGC-SR002-LATCH          PIC X(01)       VALUE 'N'.
013800           88  LGC-SR002-IS-LATCHED                 VALUE 'Y'.
013900       01  LGC-SR004-LATCH          PIC X(01)       VALUE 'N'.
014000           88  LGC-SR004-IS-LATCHED                 VALUE 'Y'.
014100
014200      *    PR001 deploy-actuation latency tracking.
014300
014400       01  LGC-PR001-CMD-TIME-S     PIC 9(06)V9(03) VALUE 0.
014500       01  LGC-PR001-AWAITING       PIC X(01)       VALUE 'N'.
014600           88  LGC-PR001-IS-AWAITING                VALUE 'Y'.
014700       01  LGC-PR001-LATENCY-MS     PIC 9(07)V9(03) VALUE 0.
014800       01  LGC-PR001-LATENCY-MS-X   REDEFINES LGC-PR001-LATENCY-MS
014900                                   PIC X(10).
015000       01  LGC-PR001-LATENCY-SET    PIC X(01)       VALUE 'N'.
015100           88  LGC-PR001-LATENCY-IS-SET             VALUE 'Y'.
015200
015300      *    PR004 classification-latency pass-through from LGCVOT.
015400
015500       01  LGC-PR004-LATENCY-MS     PIC 9(07)V9(03) VALUE 0.
015600       01  LGC-PR004-LATENCY-SET    PIC X(01)       VALUE 'N'.
015700           88  LGC-PR004-LATENCY-IS-SET             VALUE 'Y'.
015800
015900      *    Maintenance-fault latch mirror (FTHR001 - set once, stays
016000      *    set for the rest of the run) and the recorded-codes table
016100      *    (FTHR003 de-dup - never present the same code twice to
016200      *    LGCFLT).
016300
016400       01  LGC-MAINT-FAULT-LATCH    PIC X(01)       VALUE 'N'.
016500           88  LGC-MAINT-FAULT-IS-SET               VALUE 'Y'.
016600
016700       01  LGC-RECORDED-CODE-CNT    PIC 9(03)  COMP VALUE 0.
016800       01  LGC-RECORDED-CODES.
016900           05  LGC-RECORDED-CODE    OCCURS 8
017000                                   INDEXED LGC-RC-DX
017100                                   PIC X(40).
017200
017300      *    Run totals for the report's totals section.
017400
017500       01  LGC-TOT-TICKS            PIC 9(07)  COMP VALUE 0.
017600       01  LGC-TOT-DEPLOY-ACC       PIC 9(07)  COMP VALUE 0.
017700       01  LGC-TOT-DEPLOY-REJ       PIC 9(07)  COMP VALUE 0.
017800       01  LGC-TOT-RETRACT-ACC      PIC 9(07)  COMP VALUE 0.
017900       01  LGC-TOT-RETRACT-REJ      PIC 9(07)  COMP VALUE 0.
018000       01  LGC-TOT-STATE-CHG        PIC 9(07)  COMP VALUE 0.
018100
018200      *    Miscellaneous subprogram-call working blocks.
018300
018400       01  W-LGCVOT-PROG            PIC X(08)       VALUE 'LGCVOT'.
018500       01  W-LGCFLT-PROG            PIC X(08)       VALUE 'LGCFLT'.
018600       01  W-LGCCMD-PROG            PIC X(08)       VALUE 'LGCCMD'.
018700
018800       01  W-LGCFLT-PARAMETER.      COPY LGCFLTW.
018900       01  W-LGCCMD-PARAMETER.      COPY LGCCMDL.
019000
019100       01  W-ELAPSED-S              PIC S9(06)V9(03).
019200       01  W-ELAPSED-S-X            REDEFINES W-ELAPSED-S
019300                                   PIC X(09).
019400
019500       01  W-RC-FOUND               PIC X(01).
019600           88  W-RC-IS-FOUND                        VALUE 'Y'.
019700      /
019800       LINKAGE SECTION.
019900      *----------------
020000
020100       01  L-EVENT.                 COPY LGCEVTW.
020200       01  L-SENSOR.                COPY LGCSNSL.
020300      /
020400       PROCEDURE DIVISION USING L-EVENT L-SENSOR.
020500      *==================
020600
020700       MAIN.
020800      *-----
020900
021000           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
021100
021200           PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
021300           .
021400       MAIN-EXIT.
021500           GOBACK.
021600      /
021700       SUB-1000-START-UP.
021800      *------------------
021900
022000           MOVE 'N'                TO LGC-STATE-CHANGED IN L-EVENT
022100           MOVE 'N'                TO LGC-WARN-PRESENT IN L-EVENT
022200           MOVE 'N'                TO LGC-REJECT-PRESENT IN L-EVENT
022300           MOVE SPACES             TO LGC-REJECT-TEXT IN L-EVENT
022400           MOVE 'N'                TO LGC-CMD-LOGGED IN L-EVENT
022500
022600           IF      LGC-NOT-FIRST-CALL
022700               GO TO SUB-1000-EXIT
022800           END-IF
022900
023000           SET  LGC-NOT-FIRST-CALL TO TRUE
023100           MOVE FUNCTION WHEN-COMPILED
023200                                   TO LGC-COMPILED-DATE
023300
023400           DISPLAY 'LGCCTL   compiled on '
023500               LGC-COMPILED-DATE-YYYY '/'
023600               LGC-COMPILED-DATE-MM   '/'
023700               LGC-COMPILED-DATE-DD   ' at '
023800               LGC-COMPILED-TIME-HH   ':'
023900               LGC-COMPILED-TIME-MM   ':'
024000               LGC-COMPILED-TIME-SS
024100           .
024200       SUB-1000-EXIT.
024300           EXIT.
024400      /
024500       SUB-2000-PROCESS.
024600      *-----------------
024700
024800           MOVE EVT-TIME-S IN L-EVENT
024900                                   TO LGC-CLOCK-S
025000
025100           EVALUATE TRUE
025200             WHEN EVT-IS-INIT IN L-EVENT
025300               MOVE CFG-DEPLOY-TIME-S IN L-EVENT
025400                                   TO LGC-DEPLOY-TIME-S
025500             WHEN EVT-IS-ALT IN L-EVENT
025600               MOVE EVT-NUM-VALUE IN L-EVENT
025700                                   TO LGC-ALTITUDE-FT
025800             WHEN EVT-IS-WOW IN L-EVENT
025900               PERFORM SUB-2910-SET-FLAG THRU SUB-2910-EXIT
026000             WHEN EVT-IS-PWR IN L-EVENT
026100               PERFORM SUB-2920-SET-FLAG THRU SUB-2920-EXIT
026200             WHEN EVT-IS-NORM IN L-EVENT
026300               PERFORM SUB-2930-SET-FLAG THRU SUB-2930-EXIT
026400             WHEN EVT-IS-SENS IN L-EVENT
026500               PERFORM SUB-2100-LOAD-SENSORS THRU SUB-2100-EXIT
026600             WHEN EVT-IS-DEPLOY IN L-EVENT
026700               PERFORM SUB-3000-CMD-DEPLOY THRU SUB-3000-CMD-EXIT
026800             WHEN EVT-IS-RETRACT IN L-EVENT
026900               PERFORM SUB-3200-CMD-RETRACT THRU SUB-3200-CMD-EXIT
027000             WHEN EVT-IS-TICK IN L-EVENT
027100               PERFORM SUB-4000-TICK THRU SUB-4000-EXIT
027200             WHEN EVT-IS-DONE IN L-EVENT
027300               PERFORM SUB-2200-REPORT-TOTALS THRU SUB-2200-EXIT
027400             WHEN OTHER
027500               CONTINUE
027600           END-EVALUATE
027700
027800           MOVE LGC-CUR-STATE      TO LGC-STATE-NAME IN L-EVENT
027900           .
028000       SUB-2000-EXIT.
028100           EXIT.
028200      /
028300       SUB-2100-LOAD-SENSORS.
028400      *----------------------
028500
028600           SET  LGC-SENSORS-ARE-LOADED
028700                                   TO TRUE
028800           MOVE SNS-COUNT IN L-SENSOR
028900                                   TO LGC-SAVED-SENSOR-CNT
029000
029100           PERFORM SUB-2110-LOAD-ONE THRU SUB-2110-EXIT
029200               VARYING LGC-SV-DX FROM 1 BY 1
029300                 UNTIL LGC-SV-DX > 4
029400           .
029500       SUB-2100-EXIT.
029600           EXIT.
029700      /
029800       SUB-2110-LOAD-ONE.
029900      *------------------
030000
030100           MOVE SNS-STATUS IN L-SENSOR(LGC-SV-DX)
030200                                   TO LGC-SAVED-STATUS(LGC-SV-DX)
030300           MOVE SNS-POSITION IN L-SENSOR(LGC-SV-DX)
030400                                   TO LGC-SAVED-POSITION(LGC-SV-DX)
030500           .
030600       SUB-2110-EXIT.
030700           EXIT.
030800      /
030900       SUB-2910-SET-FLAG.
031000      *------------------
031100
031200           IF      EVT-NUM-VALUE IN L-EVENT = 1
031300               SET  LGC-WOW-IS-TRUE TO TRUE
031400           ELSE
031500               MOVE 'N'            TO LGC-WOW-FLAG
031600           END-IF
031700           .
031800       SUB-2910-EXIT.
031900           EXIT.
032000      /
032100       SUB-2920-SET-FLAG.
032200      *------------------
032300
032400           IF      EVT-NUM-VALUE IN L-EVENT = 1
032500               SET  LGC-PWR-IS-PRESENT
032600                                   TO TRUE
032700           ELSE
032800               MOVE 'N'            TO LGC-PWR-FLAG
032900           END-IF
033000           .
033100       SUB-2920-EXIT.
033200           EXIT.
033300      /
033400       SUB-2930-SET-FLAG.
033500      *------------------
033600
033700           IF      EVT-NUM-VALUE IN L-EVENT = 1
033800               SET  LGC-NORMAL-IS-TRUE
033900                                   TO TRUE
034000           ELSE
034100               MOVE 'N'            TO LGC-NORMAL-FLAG
034200           END-IF
034300           .
034400       SUB-2930-EXIT.
034500           EXIT.
034600      /
034700       SUB-2200-REPORT-TOTALS.
034800      *-----------------------
034900
035000           MOVE LGC-TOT-DEPLOY-ACC  TO LGC-TOT-DEPLOY-ACC IN L-EVENT
035100           MOVE LGC-TOT-DEPLOY-REJ  TO LGC-TOT-DEPLOY-REJ IN L-EVENT
035200           MOVE LGC-TOT-RETRACT-ACC TO LGC-TOT-RETRACT-ACC IN L-EVENT
035300           MOVE LGC-TOT-RETRACT-REJ TO LGC-TOT-RETRACT-REJ IN L-EVENT
035400           MOVE LGC-TOT-STATE-CHG   TO LGC-TOT-STATE-CHG IN L-EVENT
035500           MOVE LGC-TOT-TICKS       TO LGC-TOT-TICKS IN L-EVENT
035600           MOVE LGC-RECORDED-CODE-CNT
035700                                   TO LGC-TOT-FAULT-CODES IN L-EVENT
035800
035900           IF      LGC-MAINT-FAULT-IS-SET
036000               SET  LGC-MAINT-FAULT-IS-ACTIVE IN L-EVENT
036100                                   TO TRUE
036200           END-IF
036300
036400           IF      LGC-PR001-LATENCY-IS-SET
036500               SET  LGC-PR001-IS-PRESENT IN L-EVENT
036600                                   TO TRUE
036700               MOVE LGC-PR001-LATENCY-MS
036800                                   TO LGC-PR001-LATENCY-MS IN L-EVENT
036900           END-IF
037000
037100           IF      LGC-PR004-LATENCY-IS-SET
037200               SET  LGC-PR004-IS-PRESENT IN L-EVENT
037300                                   TO TRUE
037400               MOVE LGC-PR004-LATENCY-MS
037500                                   TO LGC-PR004-LATENCY-MS IN L-EVENT
037600           END-IF
037700
037800      D    DISPLAY 'LGCCTL completed - ticks processed: '
037900      D            LGC-TOT-TICKS
038000      D            ', state changes: '
038100      D            LGC-TOT-STATE-CHG
038200      D            ', PR001 latency ms: '
038300      D            LGC-PR001-LATENCY-MS-X
038400           .
038500       SUB-2200-EXIT.
038600           EXIT.
038700      /
038800       SUB-3000-CMD-DEPLOY.
038900      *--------------------
039000
039100           IF      EVT-NUM-VALUE IN L-EVENT = 1
039200               IF      LGC-ST-UP-LOCKED
039300                   MOVE 'GEAR-DOWN'    TO LGC-CMD-ACTION IN L-EVENT
039400                   PERFORM SUB-3110-DEPLOY-ACCEPT THRU SUB-3110-EXIT
039500                   PERFORM SUB-3900-LOG-COMMAND THRU SUB-3900-EXIT
039600               ELSE
039700                   PERFORM SUB-3190-DEPLOY-REJECT THRU SUB-3190-EXIT
039800               END-IF
039900           ELSE
040000               IF      LGC-ST-TRANS-DOWN
040100                   MOVE LGC-CLOCK-S    TO LGC-STATE-ENTRY-S
040200                   MOVE 'DOWN-LOCKED'  TO LGC-CUR-STATE
040300                   PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
040400                   MOVE 'Y'            TO LGC-CMD-SUCCESS IN L-EVENT
040500                   MOVE 'GEAR-DOWN'    TO LGC-CMD-ACTION IN L-EVENT
040600                   PERFORM SUB-3900-LOG-COMMAND THRU SUB-3900-EXIT
040700               ELSE
040800                   PERFORM SUB-3190-DEPLOY-REJECT THRU SUB-3190-EXIT
040900               END-IF
041000           END-IF
041100           .
041200       SUB-3000-CMD-EXIT.
041300           EXIT.
041400      /
041500       SUB-3110-DEPLOY-ACCEPT.
041600      *-----------------------
041700
041800           MOVE LGC-CLOCK-S         TO LGC-PR001-CMD-TIME-S
041900           SET  LGC-PR001-IS-AWAITING
042000                                   TO TRUE
042100           MOVE 'N'                TO LGC-PR001-LATENCY-SET
042200
042300           PERFORM SUB-3115-DEPLOY-ENERGIZE THRU SUB-3115-EXIT
042400
042500           ADD  1                  TO LGC-TOT-DEPLOY-ACC
042600           MOVE 'Y'                TO LGC-CMD-SUCCESS IN L-EVENT
042700           .
042800       SUB-3110-EXIT.
042900           EXIT.
043000      /
043100       SUB-3115-DEPLOY-ENERGIZE.
043200      *-------------------------
043300
043400      *    Energizes the down actuator and enters TRANSITIONING-DOWN.
043500      *    Shared by the pilot deploy-accept path and the SR001/SR004
043600      *    forced-deploy paths - neither of the latter logs a pilot
043700      *    command or stamps PR001 (there is no pilot command time).
043800
043900           MOVE LGC-CLOCK-S         TO LGC-STATE-ENTRY-S
044000           MOVE 'TRANSITIONING-DOWN'
044100                                   TO LGC-CUR-STATE
044200           PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
044300           .
044400       SUB-3115-EXIT.
044500           EXIT.
044600      /
044700       SUB-3190-DEPLOY-REJECT.
044800      *-----------------------
044900
045000           ADD  1                  TO LGC-TOT-DEPLOY-REJ
045100           MOVE 'N'                TO LGC-CMD-SUCCESS IN L-EVENT
045200           SET  LGC-REJECT-IS-PRESENT IN L-EVENT
045300                                   TO TRUE
045400           STRING 'Deploy rejected: state='
045500                       DELIMITED BY SIZE
045600                   LGC-CUR-STATE   DELIMITED BY SPACE
045700                                 INTO LGC-REJECT-TEXT IN L-EVENT
045800
045900           PERFORM SUB-3900-LOG-COMMAND THRU SUB-3900-EXIT
046000           MOVE 'GEAR-DOWN'        TO LGC-CMD-ACTION IN L-EVENT
046100           .
046200       SUB-3190-EXIT.
046300           EXIT.
046400      /
046500       SUB-3200-CMD-RETRACT.
046600      *---------------------
046700
046800           IF      EVT-NUM-VALUE IN L-EVENT = 1
046900               EVALUATE TRUE
047000                 WHEN LGC-ST-FAULT OR LGC-ST-ABNORMAL OR LGC-ST-RESET
047100                   PERFORM SUB-3290-RETRACT-REJECT THRU SUB-3290-EXIT
047200                 WHEN LGC-WOW-IS-TRUE
047300                   PERFORM SUB-3290-RETRACT-REJECT THRU SUB-3290-EXIT
047400                 WHEN NOT LGC-PWR-IS-PRESENT
047500                   PERFORM SUB-3290-RETRACT-REJECT THRU SUB-3290-EXIT
047600                 WHEN LGC-ST-DOWN-LOCKED
047700                   PERFORM SUB-3210-RETRACT-ACCEPT THRU SUB-3210-EXIT
047800                 WHEN OTHER
047900                   PERFORM SUB-3290-RETRACT-REJECT THRU SUB-3290-EXIT
048000               END-EVALUATE
048100           ELSE
048200               IF      LGC-ST-TRANS-UP
048300                   MOVE LGC-CLOCK-S    TO LGC-STATE-ENTRY-S
048400                   MOVE 'UP-LOCKED'    TO LGC-CUR-STATE
048500                   PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
048600                   MOVE 'Y'            TO LGC-CMD-SUCCESS IN L-EVENT
048700                   PERFORM SUB-3900-LOG-COMMAND THRU SUB-3900-EXIT
048800                   MOVE 'GEAR-UP'      TO LGC-CMD-ACTION IN L-EVENT
048900               ELSE
049000                   PERFORM SUB-3290-RETRACT-REJECT THRU SUB-3290-EXIT
049100               END-IF
049200           END-IF
049300           .
049400       SUB-3200-CMD-EXIT.
049500           EXIT.
049600      /
049700       SUB-3210-RETRACT-ACCEPT.
049800      *------------------------
049900
050000           MOVE LGC-CLOCK-S         TO LGC-STATE-ENTRY-S
050100           MOVE 'TRANSITIONING-UP' TO LGC-CUR-STATE
050200           PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
050300
050400           ADD  1                  TO LGC-TOT-RETRACT-ACC
050500           MOVE 'Y'                TO LGC-CMD-SUCCESS IN L-EVENT
050600           PERFORM SUB-3900-LOG-COMMAND THRU SUB-3900-EXIT
050700           MOVE 'GEAR-UP'           TO LGC-CMD-ACTION IN L-EVENT
050800           .
050900       SUB-3210-EXIT.
051000           EXIT.
051100      /
051200       SUB-3290-RETRACT-REJECT.
051300      *------------------------
051400
051500           ADD  1                  TO LGC-TOT-RETRACT-REJ
051600           MOVE 'N'                TO LGC-CMD-SUCCESS IN L-EVENT
051700           SET  LGC-REJECT-IS-PRESENT IN L-EVENT
051800                                   TO TRUE
051900           STRING 'Retract rejected: state='
052000                       DELIMITED BY SIZE
052100                   LGC-CUR-STATE   DELIMITED BY SPACE
052200                                 INTO LGC-REJECT-TEXT IN L-EVENT
052300
052400           PERFORM SUB-3900-LOG-COMMAND THRU SUB-3900-EXIT
052500           MOVE 'GEAR-UP'           TO LGC-CMD-ACTION IN L-EVENT
052600           .
052700       SUB-3290-EXIT.
052800           EXIT.
052900      /
053000       SUB-3800-ANNOUNCE.
053100      *------------------
053200
053300           IF      LGC-CUR-STATE NOT = LGC-ANNOUNCED-STATE
053400               MOVE LGC-CUR-STATE  TO LGC-ANNOUNCED-STATE
053500               SET  LGC-STATE-IS-CHANGED IN L-EVENT
053600                                   TO TRUE
053700               ADD  1              TO LGC-TOT-STATE-CHG
053800           END-IF
053900           .
054000       SUB-3800-EXIT.
054100           EXIT.
054200      /
054300       SUB-3900-LOG-COMMAND.
054400      *---------------------
054500
054600           MOVE LGC-CLOCK-S         TO CMD-TIME-S IN W-LGCCMD-PARAMETER
054700           MOVE EVT-TYPE IN L-EVENT TO CMD-COMMAND-IN
054800                                       IN W-LGCCMD-PARAMETER
054900           MOVE LGC-CMD-ACTION IN L-EVENT
055000                                   TO CMD-ACTION-IN
055100                                       IN W-LGCCMD-PARAMETER
055200           MOVE LGC-CMD-SUCCESS IN L-EVENT
055300                                   TO CMD-SUCCESS-IN
055400                                       IN W-LGCCMD-PARAMETER
055500           MOVE 'N'                TO CMD-SHUTDOWN-REQUEST
055600                                       IN W-LGCCMD-PARAMETER
055700
055800           CALL W-LGCCMD-PROG   USING W-LGCCMD-PARAMETER
055900
056000           SET  LGC-CMD-WAS-LOGGED IN L-EVENT
056100                                   TO TRUE
056200           .
056300       SUB-3900-EXIT.
056400           EXIT.
056500      /
056600       SUB-4000-TICK.
056700      *--------------
056800
056900           IF      NOT LGC-FIRST-TICK-IS-DONE
057000               SET  LGC-FIRST-TICK-IS-DONE
057100                                   TO TRUE
057200               IF      LGC-SENSORS-ARE-LOADED
057300                   MOVE 'RESET'    TO LGC-CUR-STATE
057400               END-IF
057500           END-IF
057600
057700           ADD  1                  TO LGC-TOT-TICKS
057800
057900           IF      LGC-SENSORS-ARE-LOADED
058000               PERFORM SUB-4100-TICK-SENSORS THRU SUB-4100-EXIT
058100           END-IF
058200
058300           PERFORM SUB-4200-SR004-POWER-LOSS THRU SUB-4200-EXIT
058400           PERFORM SUB-4300-SR002-LOW-ALT-WARN THRU SUB-4300-EXIT
058500           PERFORM SUB-4400-SR001-AUTO-DEPLOY THRU SUB-4400-EXIT
058600
058700           IF      LGC-PR001-IS-AWAITING AND LGC-ST-TRANS-DOWN
058800               COMPUTE LGC-PR001-LATENCY-MS ROUNDED
058900                               =  (LGC-CLOCK-S - LGC-PR001-CMD-TIME-S)
059000                                  * 1000
059100               SET  LGC-PR001-LATENCY-IS-SET
059200                                   TO TRUE
059300               MOVE 'N'            TO LGC-PR001-AWAITING
059400           END-IF
059500
059600           PERFORM SUB-4500-STATE-PROGRESSION THRU SUB-4500-EXIT
059700           .
059800       SUB-4000-EXIT.
059900           EXIT.
060000      /
060100       SUB-4100-TICK-SENSORS.
060200      *----------------------
060300
060400           MOVE LGC-CLOCK-S         TO SNS-TIME-S IN L-SENSOR
060500           MOVE LGC-CUR-STATE       TO SNS-CUR-STATE IN L-SENSOR
060600           MOVE LGC-SAVED-SENSOR-CNT
060700                                   TO SNS-COUNT IN L-SENSOR
060800
060900           PERFORM SUB-4110-RESTORE-ONE THRU SUB-4110-EXIT
061000               VARYING LGC-SV-DX FROM 1 BY 1
061100                 UNTIL LGC-SV-DX > 4
061200
061300           CALL W-LGCVOT-PROG   USING L-SENSOR
061400
061500           IF      SNS-NEW-FAULT-CNT IN L-SENSOR > 0
061600               IF      SNS-NEW-CODE-1 IN L-SENSOR NOT = SPACES
061700                   PERFORM SUB-4150-RECORD-FAULT THRU SUB-4150-EXIT
061800               END-IF
061900               IF      SNS-NEW-CODE-2 IN L-SENSOR NOT = SPACES
062000                   MOVE SNS-NEW-CODE-2 IN L-SENSOR
062100                                   TO SNS-NEW-CODE-1 IN L-SENSOR
062200                   PERFORM SUB-4150-RECORD-FAULT THRU SUB-4150-EXIT
062300               END-IF
062400           END-IF
062500
062600           IF      SNS-MAINT-FAULT-IS-ACTIVE IN L-SENSOR
062700               SET  LGC-MAINT-FAULT-IS-SET
062800                                   TO TRUE
062900           END-IF
063000
063100           IF      SNS-CLASS-LATENCY-IS-OK IN L-SENSOR
063200               MOVE SNS-CLASS-LATENCY-MS IN L-SENSOR
063300                                   TO LGC-PR004-LATENCY-MS
063400               SET  LGC-PR004-LATENCY-IS-SET
063500                                   TO TRUE
063600           END-IF
063700
063800           IF      SNS-IS-FAULT-LATCH-NEW IN L-SENSOR
063900               MOVE LGC-CLOCK-S    TO LGC-STATE-ENTRY-S
064000               MOVE 'FAULT'        TO LGC-CUR-STATE
064100               PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
064200           END-IF
064300
064400           IF      LGC-ST-RESET AND SNS-IS-RESET-TRANSITION IN L-SENSOR
064500               MOVE LGC-CLOCK-S    TO LGC-STATE-ENTRY-S
064600               MOVE SNS-RESET-NEW-STATE IN L-SENSOR
064700                                   TO LGC-CUR-STATE
064800               PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
064900           END-IF
065000           .
065100       SUB-4100-EXIT.
065200           EXIT.
065300      /
065400       SUB-4110-RESTORE-ONE.
065500      *---------------------
065600
065700           MOVE LGC-SAVED-STATUS(LGC-SV-DX)
065800                                   TO SNS-STATUS IN L-SENSOR(LGC-SV-DX)
065900           MOVE LGC-SAVED-POSITION(LGC-SV-DX)
066000                                   TO SNS-POSITION
066100                                       IN L-SENSOR(LGC-SV-DX)
066200           .
066300       SUB-4110-EXIT.
066400           EXIT.
066500      /
066600       SUB-4150-RECORD-FAULT.
066700      *----------------------
066800
066900           MOVE 'N'                TO W-RC-FOUND
067000
067100           PERFORM SUB-4160-CHECK-ONE THRU SUB-4160-EXIT
067200               VARYING LGC-RC-DX FROM 1 BY 1
067300                 UNTIL LGC-RC-DX > LGC-RECORDED-CODE-CNT
067400
067500           IF      W-RC-IS-FOUND
067600               GO TO SUB-4150-EXIT
067700           END-IF
067800
067900           IF      LGC-RECORDED-CODE-CNT < 8
068000               ADD  1              TO LGC-RECORDED-CODE-CNT
068100               MOVE SNS-NEW-CODE-1 IN L-SENSOR
068200                                   TO LGC-RECORDED-CODE
068300                                       (LGC-RECORDED-CODE-CNT)
068400           END-IF
068500
068600           MOVE LGC-CLOCK-S         TO FLT-TIME-S IN W-LGCFLT-PARAMETER
068700           MOVE SNS-NEW-CODE-1 IN L-SENSOR
068800                                   TO FLT-CODE-IN IN W-LGCFLT-PARAMETER
068900           MOVE 'N'                TO FLT-SHUTDOWN-REQUEST
069000                                       IN W-LGCFLT-PARAMETER
069100
069200           CALL W-LGCFLT-PROG   USING W-LGCFLT-PARAMETER
069300           .
069400       SUB-4150-EXIT.
069500           EXIT.
069600      /
069700       SUB-4160-CHECK-ONE.
069800      *-------------------
069900
070000           IF      LGC-RECORDED-CODE(LGC-RC-DX)
070100                                   = SNS-NEW-CODE-1 IN L-SENSOR
070200               SET  W-RC-IS-FOUND  TO TRUE
070300           END-IF
070400           .
070500       SUB-4160-EXIT.
070600           EXIT.
070700      /
070800       SUB-4200-SR004-POWER-LOSS.
070900      *--------------------------
071000
071100           IF      NOT LGC-PWR-IS-PRESENT AND LGC-ST-UP-LOCKED
071200               IF      NOT LGC-SR004-IS-LATCHED
071300                   PERFORM SUB-3115-DEPLOY-ENERGIZE THRU SUB-3115-EXIT
071400                   SET  LGC-SR004-IS-LATCHED
071500                                   TO TRUE
071600               END-IF
071700           ELSE
071800               IF      LGC-PWR-IS-PRESENT
071900                   MOVE 'N'        TO LGC-SR004-LATCH
072000               END-IF
072100           END-IF
072200           .
072300       SUB-4200-EXIT.
072400           EXIT.
072500      /
072600       SUB-4300-SR002-LOW-ALT-WARN.
072700      *----------------------------
072800
072900           IF      LGC-NORMAL-IS-TRUE
073000           AND     LGC-ALTITUDE-FT < 2000
073100           AND     NOT LGC-ST-DOWN-LOCKED
073200           AND     NOT LGC-ST-TRANS-DOWN
073300               IF      NOT LGC-SR002-IS-LATCHED
073400                   SET  LGC-WARN-IS-PRESENT IN L-EVENT
073500                                   TO TRUE
073600                   SET  LGC-SR002-IS-LATCHED
073700                                   TO TRUE
073800               END-IF
073900           ELSE
074000               MOVE 'N'            TO LGC-SR002-LATCH
074100           END-IF
074200           .
074300       SUB-4300-EXIT.
074400           EXIT.
074500      /
074600       SUB-4400-SR001-AUTO-DEPLOY.
074700      *---------------------------
074800
074900           IF      LGC-NORMAL-IS-TRUE
075000           AND     LGC-ALTITUDE-FT < 1000
075100           AND     NOT LGC-ST-DOWN-LOCKED
075200           AND     NOT LGC-ST-TRANS-DOWN
075300               IF      NOT LGC-SR001-IS-LATCHED
075400                   IF      LGC-ST-UP-LOCKED
075500                       PERFORM SUB-3115-DEPLOY-ENERGIZE
075600                           THRU SUB-3115-EXIT
075700                   END-IF
075800                   SET  LGC-SR001-IS-LATCHED
075900                                   TO TRUE
076000               END-IF
076100           ELSE
076200               MOVE 'N'            TO LGC-SR001-LATCH
076300           END-IF
076400           .
076500       SUB-4400-EXIT.
076600           EXIT.
076700      /
076800       SUB-4500-STATE-PROGRESSION.
076900      *---------------------------
077000
077100           COMPUTE W-ELAPSED-S     =  LGC-CLOCK-S - LGC-STATE-ENTRY-S
077200
077300      D    DISPLAY 'LGCCTL tick elapsed-in-state: ' W-ELAPSED-S-X
077400
077500           EVALUATE TRUE
077600             WHEN LGC-ST-TRANS-DOWN
077700               IF      W-ELAPSED-S NOT < LGC-DEPLOY-TIME-S
077800                   MOVE LGC-CLOCK-S    TO LGC-STATE-ENTRY-S
077900                   MOVE 'DOWN-LOCKED'  TO LGC-CUR-STATE
078000                   PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
078100               END-IF
078200             WHEN LGC-ST-TRANS-UP
078300               IF      W-ELAPSED-S NOT < LGC-DEPLOY-TIME-S
078400                   MOVE LGC-CLOCK-S    TO LGC-STATE-ENTRY-S
078500                   MOVE 'UP-LOCKED'    TO LGC-CUR-STATE
078600                   PERFORM SUB-3800-ANNOUNCE THRU SUB-3800-EXIT
078700               END-IF
078800             WHEN OTHER
078900               CONTINUE
079000           END-EVALUATE
079100           .
079200       SUB-4500-EXIT.
079300           EXIT.
