000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCRND
000400      * Author .......: J W KIPP
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: House pseudo-random generator for simulation
000800      *                 drivers.  Kept as a standalone CALLed subprogram
000900      *                 so every program that needs a repeatable random
001000      *                 stream (presently LGCSIM, the altitude test
001100      *                 driver) goes through one seeded generator rather
001200      *                 than each writing its own.  Intrinsic FUNCTION
001300      *                 RANDOM is NOT used here - per standards memo
001400      *                 LGCS-1006M it does not give a repeatable stream
001500      *                 across compilers, and test runs must be able to
001600      *                 reproduce a prior altitude trace bit for bit.
001700      *                 A seeded linear congruential generator (Lehmer,
001800      *                 multiplier 16807, modulus 2**31-1) is used
001900      *                 instead; the multiply is carried in an 18-digit
002000      *                 COMP work field and reduced with DIVIDE ...
002100      *                 REMAINDER so no intrinsic FUNCTION is called.
002200      *
002300      * Date-Written .: 1986-04-02.
002400      * Date-Compiled.:
002500      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
002600      *------------------------------------------------------------------*
002700      * CHANGE LOG
002800      * Date        Init  Ticket     Description
002900      * ----        ----  ------     -----------
003000      * 1986-04-02  jwk   LGCS-0001  First release
003100      * 1989-10-30  jwk   LGCS-0205  Text-seed hash option added for
003200      *                              unattended overnight test batches
003300      * 1993-02-14  jwk   LGCS-0466  Widened seed to S9(10) COMP
003400      * 1998-11-16  ceb   LGCS-0710  Y2K - compiled-date block now CCYY
003500      * 2026-03-08  tjr   LGCS-1006  Replaced FUNCTION RANDOM with a
003600      *                              seeded LCG per standards memo
003700      *                              LGCS-1006M - this program no longer
003800      *                              reads the system clock for a seed
003900      *================================================================*
004000
004100       IDENTIFICATION DIVISION.
004200      *========================
004300
004400       PROGRAM-ID.             LGCRND.
004500       AUTHOR.                 J W KIPP.
004600       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
004700       DATE-WRITTEN.           1986-04-02.
004800       DATE-COMPILED.
004900       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
005000                                ONLY.
005100
005200       ENVIRONMENT DIVISION.
005300      *=====================
005400
005500       CONFIGURATION SECTION.
005600      *----------------------
005700
005800       SOURCE-COMPUTER.
005900           IBM-Z15.
006000      *    IBM-Z15 DEBUGGING MODE.
006100
006200       SPECIAL-NAMES.
006300           C01                     IS TOP-OF-FORM.
006400
006500       INPUT-OUTPUT SECTION.
006600      *---------------------
006700
006800       FILE-CONTROL.
006900      /
007000       DATA DIVISION.
007100      *==============
007200
007300       FILE SECTION.
007400      *-------------
007500
007600       WORKING-STORAGE SECTION.
007700      *------------------------
007800
007900       COPY LGCWS1.
008000
008100       01  LGC-RND-MULT            PIC S9(10) COMP VALUE 16807.
008200       01  LGC-RND-MODULUS         PIC S9(10) COMP VALUE 2147483647.
008300       01  LGC-RND-DEFAULT-SEED    PIC S9(10) COMP VALUE 123459876.
008400       01  LGC-RND-SEED            PIC S9(10) COMP.
008500       01  LGC-RND-SEED-X          REDEFINES LGC-RND-SEED
008600                                   PIC X(10).
008700       01  LGC-RND-PRODUCT         PIC S9(18) COMP.
008800       01  LGC-RND-PRODUCT-HALVES  REDEFINES LGC-RND-PRODUCT.
008900           05  LGC-RND-PROD-HI     PIC S9(09) COMP.
009000           05  LGC-RND-PROD-LO     PIC S9(09) COMP.
009100       01  LGC-RND-QUOTIENT        PIC S9(18) COMP.
009200
009300       01  W-SEED-TEXT             PIC X(80).
009400       01  FILLER REDEFINES W-SEED-TEXT.
009500           05  W-SEED-TEXT-CHARS                   OCCURS 40.
009600               10  W-SEED-TEXT-NO  PIC 9(4)   COMP.
009700
009800      /
009900       LINKAGE SECTION.
010000      *----------------
010100
010200       01  L-PARAMETER.            COPY LGCRNDL.
010300      /
010400       PROCEDURE DIVISION USING L-PARAMETER.
010500      *==================
010600
010700       MAIN.
010800      *-----
010900
011000           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
011100
011200           PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011300           .
011400       MAIN-EXIT.
011500           GOBACK.
011600      /
011700       SUB-1000-START-UP.
011800      *------------------
011900
012000           IF      LGC-NOT-FIRST-CALL
012100               GO TO SUB-1000-EXIT
012200           END-IF
012300
012400           SET  LGC-NOT-FIRST-CALL TO TRUE
012500           MOVE FUNCTION WHEN-COMPILED
012600                                   TO LGC-COMPILED-DATE
012700
012800           DISPLAY 'LGCRND   compiled on '
012900               LGC-COMPILED-DATE-YYYY '/'
013000               LGC-COMPILED-DATE-MM   '/'
013100               LGC-COMPILED-DATE-DD   ' at '
013200               LGC-COMPILED-TIME-HH   ':'
013300               LGC-COMPILED-TIME-MM   ':'
013400               LGC-COMPILED-TIME-SS
013500
013600           MOVE 0                  TO LGC-RND-SEED
013700           .
013800       SUB-1000-EXIT.
013900           EXIT.
014000      /
014100       SUB-2000-PROCESS.
014200      *-----------------
014300
014400      *    First CALL of a run - pick up the caller's seed, or fall
014500      *    back to the house default so a run with no seed supplied
014600      *    is still reproducible run to run.
014700
014800           IF      LGC-RND-SEED = 0
014900               EVALUATE TRUE
015000                 WHEN RND-INIT-SEED > 0
015100                   MOVE RND-INIT-SEED
015200                                   TO LGC-RND-SEED
015300                 WHEN OTHER
015400                   MOVE LGC-RND-DEFAULT-SEED
015500                                   TO LGC-RND-SEED
015600               END-EVALUATE
015700           END-IF
015800
015900           PERFORM SUB-2100-ADVANCE-SEED THRU SUB-2100-EXIT
016000
016100           COMPUTE RND-RANDOM-NO   =  LGC-RND-SEED
016200                                      / LGC-RND-MODULUS
016300
016400           MOVE 0                  TO RND-INIT-SEED
016500           .
016600       SUB-2000-EXIT.
016700           EXIT.
016800      /
016900       SUB-2100-ADVANCE-SEED.
017000      *----------------------
017100
017200      *    X(n+1) = ( A * X(n) ) MOD M - Lehmer LCG, carried in an
017300      *    18-digit COMP product so the DIVIDE below never overflows.
017400
017500           COMPUTE LGC-RND-PRODUCT =  LGC-RND-MULT * LGC-RND-SEED
017600
017700           DIVIDE LGC-RND-PRODUCT  BY LGC-RND-MODULUS
017800                               GIVING LGC-RND-QUOTIENT
017900                            REMAINDER LGC-RND-SEED
018000
018100           IF      LGC-RND-SEED = 0
018200               MOVE 1               TO LGC-RND-SEED
018300           END-IF
018400           .
018500       SUB-2100-EXIT.
018600           EXIT.
018700      /
018800       SUB-2200-HASH-SEED-TEXT.
018900      *------------------------
019000
019100      *    Unattended overnight batches key the seed off the run-id
019200      *    text in CONFIG rather than a literal number - kept from the
019300      *    1989 change for that purpose.  Not currently called by any
019400      *    LGCS program but left in for the next driver that needs it.
019500
019600           PERFORM SUB-2210-SUM-SEED-CHAR THRU SUB-2210-EXIT
019700               VARYING LGC-SUB-1 FROM 40 BY -1
019800                 UNTIL LGC-SUB-1 < 1
019900           .
020000       SUB-2200-EXIT.
020100           EXIT.
020200      /
020300       SUB-2210-SUM-SEED-CHAR.
020400      *-----------------------
020500
020600           IF      W-SEED-TEXT-CHARS(LGC-SUB-1) NOT = SPACES
020700               COMPUTE LGC-RND-SEED =  LGC-RND-SEED
020800                                     + (W-SEED-TEXT-NO(LGC-SUB-1)
020900                                     *  LGC-SUB-1)
021000           END-IF
021100           .
021200       SUB-2210-EXIT.
021300           EXIT.
