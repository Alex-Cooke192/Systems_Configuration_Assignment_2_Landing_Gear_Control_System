000100      *========================== LGCS-CMDW ===========================*
000200      * Copybook       :: LGCCMDW
000300      * Description    :: Working storage private to LGCCMD - the CMDLOG
000400      *                    CSV header literal and the command action-
000500      *                    name lookup table (GEAR-DOWN/GEAR-UP) used
000600      *                    to translate EVT-TYPE into the logged action.
000700      *
000800      * Date        Init  Description
000900      * ----        ----  -----------
001000      * 1984-07-23  rth   First release
001100      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this block
001200      * 2026-03-07  tjr   LGCS-1005 Re-cut for command recorder
001300      *================================================================*
001400
001500       01  LGC-CMD-HEADER-LINE     PIC X(40)
001600                                VALUE 'timestamp,command,action,success'.
001700
001800       01  LGC-CMD-ACTIONS.
001900           05  LGC-CMD-ACTION-CNT  PIC S9(4)  COMP VALUE 2.
002000           05  LGC-CMD-ACTION-OCCS.
002100               10  FILLER          PIC X(16)       VALUE 'GEAR-DOWN'.
002200               10  FILLER          PIC X(16)       VALUE 'GEAR-UP'.
002300           05  FILLER REDEFINES LGC-CMD-ACTION-OCCS.
002400               10  FILLER                          OCCURS 2
002500                                                   INDEXED LGC-CA-DX.
002600                   15  LGC-CMD-ACTION-NAME
002700                                   PIC X(16).
