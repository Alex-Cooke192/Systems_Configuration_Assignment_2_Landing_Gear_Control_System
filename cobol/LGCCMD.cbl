000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCCMD
000400      * Author .......: D P MENENDEZ
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Command audit log recorder.  CALLed by LGCCTL
000800      *                 (through LGCMAIN) once per CMDD or CMDU event.
000900      *                 Owns the CMDLOG file outright - no other program
001000      *                 in this system opens, writes or closes it.
001100      *                 Writes the CSV header line the first time the
001200      *                 file is opened, then one data line per CALL.
001300      *
001400      * Date-Written .: 1984-07-30.
001500      * Date-Compiled.:
001600      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
001700      *------------------------------------------------------------------*
001800      * CHANGE LOG
001900      * Date        Init  Ticket     Description
002000      * ----        ----  ------     -----------
002100      * 1984-07-30  rth   LGCS-0001  First release
002200      * 1991-09-04  dpm   LGCS-0338  Record widened, FILLER pad added
002300      * 1998-11-16  ceb   LGCS-0710  Y2K - timestamp edit field already
002400      *                              CCYY-free, no change needed here
002500      * 2026-03-12  tjr   LGCS-1012  Re-cut for landing-gear command log
002600      * 2026-03-13  tjr   LGCS-1013  Added explicit shutdown call so
002700      *                              LGCMAIN can close CMDLOG ahead of
002800      *                              the totals section
002900      *================================================================*
003000
003100       IDENTIFICATION DIVISION.
003200      *========================
003300
003400       PROGRAM-ID.             LGCCMD.
003500       AUTHOR.                 D P MENENDEZ.
003600       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
003700       DATE-WRITTEN.           1984-07-30.
003800       DATE-COMPILED.
003900       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
004000                                ONLY.
004100
004200       ENVIRONMENT DIVISION.
004300      *=====================
004400
004500       CONFIGURATION SECTION.
004600      *----------------------
004700
004800       SOURCE-COMPUTER.
004900           IBM-Z15.
005000      *    IBM-Z15 DEBUGGING MODE.
005100
005200       SPECIAL-NAMES.
005300           C01                     IS TOP-OF-FORM.
005400
005500       INPUT-OUTPUT SECTION.
005600      *---------------------
005700
005800       FILE-CONTROL.
005900           SELECT CMDLOG                ASSIGN TO 'CMDLOG'
006000                                       ORGANIZATION LINE SEQUENTIAL.
006100      /
006200       DATA DIVISION.
006300      *==============
006400
006500       FILE SECTION.
006600      *-------------
006700
006800       FD  CMDLOG.
006900
007000       01  CMDLOG-REC.
007100           05  CMD-TIMESTAMP-S-OUT      PIC 9(06).9(06).
007200           05  CMD-COMMA-1-OUT          PIC X(01).
007300           05  CMD-COMMAND-OUT          PIC X(08).
007400           05  CMD-COMMA-2-OUT          PIC X(01).
007500           05  CMD-ACTION-OUT           PIC X(16).
007600           05  CMD-COMMA-3-OUT          PIC X(01).
007700           05  CMD-SUCCESS-OUT          PIC X(05).
007800           05  FILLER                   PIC X(13).
007900
008000       01  CMDLOG-REC-X             REDEFINES CMDLOG-REC
008100                                   PIC X(60).
008200
008300       WORKING-STORAGE SECTION.
008400      *------------------------
008500
008600       COPY LGCWS1.
008700
008800       COPY LGCCMDW.
008900
009000       01  W-CMD-FILE-NEW           PIC X(01)       VALUE 'Y'.
009100           88  W-CMD-FILE-IS-NEW                    VALUE 'Y'.
009200           88  W-CMD-FILE-NOT-NEW                   VALUE 'N'.
009300
009400       01  W-CMD-WRITE-CNT          PIC 9(07)  COMP VALUE 0.
009500       01  W-CMD-WRITE-CNT-X        REDEFINES W-CMD-WRITE-CNT
009600                                   PIC X(04).
009700
009800       01  W-CMD-TIME-EDIT          PIC 9(06).9(06).
009900       01  W-CMD-TIME-EDIT-X        REDEFINES W-CMD-TIME-EDIT
010000                                   PIC X(13).
010100      /
010200       LINKAGE SECTION.
010300      *----------------
010400
010500       01  L-PARAMETER.            COPY LGCCMDL.
010600      /
010700       PROCEDURE DIVISION USING L-PARAMETER.
010800      *==================
010900
011000       MAIN.
011100      *-----
011200
011300           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
011400
011500           IF      CMD-IS-SHUTDOWN-REQUEST IN L-PARAMETER
011600               PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
011700           ELSE
011800               PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011900           END-IF
012000           .
012100       MAIN-EXIT.
012200           GOBACK.
012300      /
012400       SUB-1000-START-UP.
012500      *------------------
012600
012700           IF      LGC-NOT-FIRST-CALL
012800               GO TO SUB-1000-EXIT
012900           END-IF
013000
013100           SET  LGC-NOT-FIRST-CALL TO TRUE
013200           MOVE FUNCTION WHEN-COMPILED
013300                                   TO LGC-COMPILED-DATE
013400
013500           DISPLAY 'LGCCMD   compiled on '
013600               LGC-COMPILED-DATE-YYYY '/'
013700               LGC-COMPILED-DATE-MM   '/'
013800               LGC-COMPILED-DATE-DD   ' at '
013900               LGC-COMPILED-TIME-HH   ':'
014000               LGC-COMPILED-TIME-MM   ':'
014100               LGC-COMPILED-TIME-SS
014200
014300           OPEN OUTPUT CMDLOG
014400
014500           PERFORM SUB-9200-WRITE-HEADER THRU SUB-9200-EXIT
014600           .
014700       SUB-1000-EXIT.
014800           EXIT.
014900      /
015000       SUB-2000-PROCESS.
015100      *-----------------
015200
015300           MOVE CMD-TIME-S IN L-PARAMETER
015400                                   TO W-CMD-TIME-EDIT
015500           MOVE W-CMD-TIME-EDIT    TO CMD-TIMESTAMP-S-OUT
015600           MOVE ','                TO CMD-COMMA-1-OUT
015700           MOVE CMD-COMMAND-IN IN L-PARAMETER
015800                                   TO CMD-COMMAND-OUT
015900           MOVE ','                TO CMD-COMMA-2-OUT
016000           MOVE CMD-ACTION-IN IN L-PARAMETER
016100                                   TO CMD-ACTION-OUT
016200           MOVE ','                TO CMD-COMMA-3-OUT
016300
016400           IF      CMD-IS-SUCCESS IN L-PARAMETER
016500               MOVE 'True '        TO CMD-SUCCESS-OUT
016600           ELSE
016700               MOVE 'False'        TO CMD-SUCCESS-OUT
016800           END-IF
016900
017000           PERFORM SUB-9100-WRITE-CMDLOG THRU SUB-9100-EXIT
017100
017200           SET  CMD-WRITE-IS-OK IN L-PARAMETER
017300                                   TO TRUE
017400           .
017500       SUB-2000-EXIT.
017600           EXIT.
017700      /
017800       SUB-3000-SHUT-DOWN.
017900      *-------------------
018000
018100           CLOSE CMDLOG
018200
018300      D    DISPLAY 'LGCCMD completed - commands logged: '
018400      D            W-CMD-WRITE-CNT-X
018500
018600           SET  CMD-WRITE-IS-OK IN L-PARAMETER
018700                                   TO TRUE
018800           .
018900       SUB-3000-EXIT.
019000           EXIT.
019100      /
019200       SUB-9100-WRITE-CMDLOG.
019300      *-----------------------
019400
019500           WRITE CMDLOG-REC
019600
019700      D    DISPLAY 'LGCCMD wrote ' CMDLOG-REC-X
019800
019900           ADD  1                  TO W-CMD-WRITE-CNT
020000           .
020100       SUB-9100-EXIT.
020200           EXIT.
020300      /
020400       SUB-9200-WRITE-HEADER.
020500      *----------------------
020600
020700           IF      W-CMD-FILE-IS-NEW
020800               MOVE LGC-CMD-HEADER-LINE
020900                                   TO CMDLOG-REC-X
021000               WRITE CMDLOG-REC
021100               SET  W-CMD-FILE-NOT-NEW
021200                                   TO TRUE
021300           END-IF
021400           .
021500       SUB-9200-EXIT.
021600           EXIT.
