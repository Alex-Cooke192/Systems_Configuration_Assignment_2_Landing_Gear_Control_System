000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCMAIN
000400      * Author .......: R T HALVERSEN
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Batch driver.  Reads the single CONFIG record and
000800      *                 CALLs LGCCFG to derive the deploy time (FR001);
000900      *                 aborts the run if the requirement ceiling is
001000      *                 exceeded.  Reads EVENTS in time order and CALLs
001100      *                 LGCCTL once per record, passing the decoded event
001200      *                 and (on SENS events) the four sensor readings.
001300      *                 Writes one line to REPORT per state change, per
001400      *                 SR002 warning and per rejected command, verifies
001500      *                 PR002/PR003 tick-interval spacing itself (that is
001600      *                 a property of this driver's scheduling, not of
001700      *                 the controller), and prints the totals section
001800      *                 at end of run.  FAULTLOG and CMDLOG are owned by
001900      *                 LGCFLT and LGCCMD respectively - this program
002000      *                 never opens either file directly, but signals
002100      *                 both subprograms to close down ahead of the
002200      *                 totals section.
002300      *
002400      * Date-Written .: 1984-06-18.
002500      * Date-Compiled.:
002600      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
002700      *------------------------------------------------------------------*
002800      * CHANGE LOG
002900      * Date        Init  Ticket     Description
003000      * ----        ----  ------     -----------
003100      * 1984-06-18  rth   LGCS-0001  First release
003200      * 1989-11-08  jwk   LGCS-0210  Added power-loss/auto-deploy lines to
003300      *                              the event-log section
003400      * 1991-09-04  dpm   LGCS-0338  Report widened to 132 columns
003500      * 1993-02-14  jwk   LGCS-0466  Rejected-command lines added, driven
003600      *                              by the controller's response text
003700      * 1998-11-16  ceb   LGCS-0710  Y2K - no date fields in this program
003800      * 2026-03-18  tjr   LGCS-1017  Re-cut as the landing-gear batch
003900      *                              driver; added PR002/PR003 tick-
004000      *                              interval checking and the explicit
004100      *                              FAULTLOG/CMDLOG shutdown calls
004200      *================================================================*
004300
004400       IDENTIFICATION DIVISION.
004500      *========================
004600
004700       PROGRAM-ID.             LGCMAIN.
004800       AUTHOR.                 R T HALVERSEN.
004900       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
005000       DATE-WRITTEN.           1984-06-18.
005100       DATE-COMPILED.
005200       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
005300                                ONLY.
005400
005500       ENVIRONMENT DIVISION.
005600      *=====================
005700
005800       CONFIGURATION SECTION.
005900      *----------------------
006000
006100       SOURCE-COMPUTER.
006200           IBM-Z15.
006300      *    IBM-Z15 DEBUGGING MODE.
006400
006500       SPECIAL-NAMES.
006600           C01                     IS TOP-OF-FORM.
006700
006800       INPUT-OUTPUT SECTION.
006900      *---------------------
007000
007100       FILE-CONTROL.
007200           SELECT CONFIG               ASSIGN TO 'CONFIG'
007300                                       ORGANIZATION LINE SEQUENTIAL.
007400
007500           SELECT EVENTS               ASSIGN TO 'EVENTS'
007600                                       ORGANIZATION LINE SEQUENTIAL.
007700
007800           SELECT REPORT               ASSIGN TO 'REPORT'
007900                                       ORGANIZATION LINE SEQUENTIAL.
008000      /
008100       DATA DIVISION.
008200      *==============
008300
008400       FILE SECTION.
008500      *-------------
008600
008700       FD  CONFIG.
008800
008900       01  CONFIG-REC.
009000           05  CFG-NAME-IN         PIC X(08).
009100           05  CFG-PUMP-LAT-IN     PIC 9(05).
009200           05  CFG-ACT-SPEED-IN    PIC 9(03)V9(02).
009300           05  CFG-EXT-DIST-IN     PIC 9(05).
009400           05  CFG-LOCK-TIME-IN    PIC 9(05).
009500           05  CFG-REQ-TIME-IN     PIC 9(05).
009600           05  FILLER              PIC X(47).
009700
009800       01  CONFIG-REC-X         REDEFINES CONFIG-REC
009900                               PIC X(80).
010000
010100       FD  EVENTS.
010200
010300       01  EVENTS-REC.
010400           05  EVT-TIME-S-IN       PIC 9(06)V9(03).
010500           05  EVT-TYPE-IN         PIC X(04).
010600           05  EVT-NUM-VALUE-IN    PIC S9(06)V9(03).
010700           05  EVT-SENS-CNT-IN     PIC 9.
010800           05  EVT-SENSOR-IN       OCCURS 4.
010900               10  EVT-SNS-STATUS-IN
011000                                   PIC X(01).
011100               10  EVT-SNS-POSIT-IN
011200                                   PIC 9V999.
011300           05  FILLER              PIC X(37).
011400
011500       01  EVENTS-REC-X         REDEFINES EVENTS-REC
011600                               PIC X(80).
011700
011800       FD  REPORT.
011900
012000       01  REPORT-REC.
012100           05  RPT-TEXT            PIC X(120).
012200           05  FILLER              PIC X(12).
012300
012400       WORKING-STORAGE SECTION.
012500      *------------------------
012600
012700       COPY LGCWS1.
012800
012900       01  W-EVENTS-EOF             PIC X(01)       VALUE 'N'.
013000           88  W-EOF                                VALUE 'Y'.
013100
013200       01  W-ABORT-SWITCH           PIC X(01)       VALUE 'N'.
013300           88  W-ABORT-IS-SET                       VALUE 'Y'.
013400
013500       01  W-LGCCFG-PROG            PIC X(08)       VALUE 'LGCCFG'.
013600       01  W-LGCCTL-PROG            PIC X(08)       VALUE 'LGCCTL'.
013700       01  W-LGCFLT-PROG            PIC X(08)       VALUE 'LGCFLT'.
013800       01  W-LGCCMD-PROG            PIC X(08)       VALUE 'LGCCMD'.
013900
014000       01  W-LGCCFG-PARAMETER.      COPY LGCCFGW.
014100       01  W-EVENT-PARM.            COPY LGCEVTW.
014200       01  W-SENSOR-PARM.           COPY LGCSNSL.
014300       01  W-LGCFLT-PARAMETER.      COPY LGCFLTW.
014400       01  W-LGCCMD-PARAMETER.      COPY LGCCMDL.
014500
014600       01  W-EVT-READ-CNT           PIC 9(07)  COMP VALUE 0.
014700       01  W-EVT-READ-CNT-X         REDEFINES W-EVT-READ-CNT
014800                                   PIC X(04).
014900
015000       01  W-PREV-TICK-TIME-S       PIC 9(06)V9(03) VALUE 0.
015100       01  W-TICK-SEEN-SWITCH       PIC X(01)       VALUE 'N'.
015200           88  W-TICK-HAS-BEEN-SEEN                 VALUE 'Y'.
015300
015400       01  W-TICK-INTERVAL-S        PIC S9(06)V9(03).
015500       01  W-PR002-VIOL-CNT         PIC 9(05)  COMP VALUE 0.
015600       01  W-PR003-VIOL-CNT         PIC 9(05)  COMP VALUE 0.
015700
015800       01  W-DISP-TIME              PIC ZZZZZ9.999.
015900       01  W-DISP-CNT               PIC Z,ZZZ,ZZ9.
016000       01  W-DISP-MS                PIC Z,ZZZ,ZZ9.999.
016100       01  W-CNT-LABEL              PIC X(25)       VALUE SPACES.
016200
016300       01  W-NONE-LIT               PIC X(04)       VALUE 'NONE'.
016400
016500       01  W-ERROR-MSG              PIC X(21)       VALUE
016600           '**** LGCMAIN error: '.
016700      /
016800       PROCEDURE DIVISION.
016900      *===================
017000
017100       MAIN.
017200      *-----
017300
017400           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
017500
017600           IF      NOT W-ABORT-IS-SET
017700               PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
017800                   UNTIL W-EOF
017900           END-IF
018000
018100           PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
018200           .
018300       MAIN-EXIT.
018400           STOP RUN.
018500      /
018600       SUB-1000-START-UP.
018700      *------------------
018800
018900           MOVE FUNCTION WHEN-COMPILED
019000                                   TO LGC-COMPILED-DATE
019100
019200           DISPLAY 'LGCMAIN  compiled on '
019300               LGC-COMPILED-DATE-YYYY '/'
019400               LGC-COMPILED-DATE-MM   '/'
019500               LGC-COMPILED-DATE-DD   ' at '
019600               LGC-COMPILED-TIME-HH   ':'
019700               LGC-COMPILED-TIME-MM   ':'
019800               LGC-COMPILED-TIME-SS
019900
020000           OPEN INPUT  CONFIG
020100                       EVENTS
020200                OUTPUT REPORT
020300
020400           PERFORM SUB-1100-READ-CONFIG THRU SUB-1100-EXIT
020500
020600           IF      W-ABORT-IS-SET
020700               GO TO SUB-1000-EXIT
020800           END-IF
020900
021000           PERFORM SUB-1200-WRITE-REPORT-HEADER THRU SUB-1200-EXIT
021100           PERFORM SUB-1300-SEND-INIT-EVENT THRU SUB-1300-EXIT
021200           PERFORM SUB-9100-READ-EVENTS THRU SUB-9100-EXIT
021300           .
021400       SUB-1000-EXIT.
021500           EXIT.
021600      /
021700       SUB-1100-READ-CONFIG.
021800      *----------------------
021900
022000           READ CONFIG
022100               AT END
022200                   DISPLAY W-ERROR-MSG 'CONFIG file is empty'
022300                   SET  W-ABORT-IS-SET TO TRUE
022400                   GO TO SUB-1100-EXIT
022500           END-READ
022600
022700      D    DISPLAY 'LGCMAIN read CONFIG ' CONFIG-REC-X
022800
022900           MOVE CFG-NAME-IN         TO CFG-NAME IN W-LGCCFG-PARAMETER
023000           MOVE CFG-PUMP-LAT-IN     TO CFG-PUMP-LATENCY-MS
023100                                       IN W-LGCCFG-PARAMETER
023200           MOVE CFG-ACT-SPEED-IN    TO CFG-ACT-SPEED-MM-100MS
023300                                       IN W-LGCCFG-PARAMETER
023400           MOVE CFG-EXT-DIST-IN     TO CFG-EXT-DIST-MM
023500                                       IN W-LGCCFG-PARAMETER
023600           MOVE CFG-LOCK-TIME-IN    TO CFG-LOCK-TIME-MS
023700                                       IN W-LGCCFG-PARAMETER
023800           MOVE CFG-REQ-TIME-IN     TO CFG-REQ-TIME-MS
023900                                       IN W-LGCCFG-PARAMETER
024000
024100           CALL W-LGCCFG-PROG    USING W-LGCCFG-PARAMETER
024200
024300           IF      NOT CFG-RESPONSE-GOOD IN W-LGCCFG-PARAMETER
024400               DISPLAY W-ERROR-MSG
024500                       CFG-RESPONSE-CODE IN W-LGCCFG-PARAMETER
024600                       ' - '
024700                       CFG-RESPONSE-MSG IN W-LGCCFG-PARAMETER
024800               SET  W-ABORT-IS-SET TO TRUE
024900           END-IF
025000           .
025100       SUB-1100-EXIT.
025200           EXIT.
025300      /
025400       SUB-1200-WRITE-REPORT-HEADER.
025500      *-----------------------------
025600
025700           MOVE SPACES             TO RPT-TEXT
025800           MOVE 'LANDING GEAR CONTROL SYSTEM - STATE TRANSITION REPORT'
025900                                   TO RPT-TEXT
026000           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
026100
026200           MOVE SPACES             TO RPT-TEXT
026300           STRING 'GEAR UNIT: '    DELIMITED BY SIZE
026400                   CFG-NAME IN W-LGCCFG-PARAMETER
026500                                   DELIMITED BY SIZE
026600                                 INTO RPT-TEXT
026700           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
026800
026900           MOVE CFG-DEPLOY-TIME-MS IN W-LGCCFG-PARAMETER
027000                                   TO W-DISP-MS
027100           MOVE SPACES             TO RPT-TEXT
027200           STRING 'COMPUTED DEPLOY TIME (MS): '
027300                                   DELIMITED BY SIZE
027400                   W-DISP-MS       DELIMITED BY SIZE
027500                                 INTO RPT-TEXT
027600           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
027700
027800           MOVE SPACES             TO RPT-TEXT
027900           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
028000           .
028100       SUB-1200-EXIT.
028200           EXIT.
028300      /
028400       SUB-1300-SEND-INIT-EVENT.
028500      *-------------------------
028600
028700           MOVE 'INIT'              TO EVT-TYPE IN W-EVENT-PARM
028800           MOVE CFG-DEPLOY-TIME-S IN W-LGCCFG-PARAMETER
028900                                   TO CFG-DEPLOY-TIME-S IN W-EVENT-PARM
029000
029100           CALL W-LGCCTL-PROG    USING W-EVENT-PARM W-SENSOR-PARM
029200           .
029300       SUB-1300-EXIT.
029400           EXIT.
029500      /
029600       SUB-2000-PROCESS.
029700      *-----------------
029800
029900           ADD  1                  TO W-EVT-READ-CNT
030000
030100           MOVE EVT-TIME-S-IN       TO EVT-TIME-S IN W-EVENT-PARM
030200           MOVE EVT-TYPE-IN         TO EVT-TYPE IN W-EVENT-PARM
030300           MOVE EVT-NUM-VALUE-IN    TO EVT-NUM-VALUE IN W-EVENT-PARM
030400           MOVE EVT-SENS-CNT-IN     TO EVT-SENSOR-COUNT IN W-EVENT-PARM
030500
030600           IF      EVT-TYPE-IN = 'SENS'
030700               PERFORM SUB-2050-LOAD-SENSOR-PARM THRU SUB-2050-EXIT
030800           END-IF
030900
031000           CALL W-LGCCTL-PROG    USING W-EVENT-PARM W-SENSOR-PARM
031100
031200           PERFORM SUB-2100-WRITE-EVENT-LINES THRU SUB-2100-EXIT
031300
031400           IF      EVT-TYPE-IN = 'TICK'
031500               PERFORM SUB-2300-CHECK-TICK-INTERVAL THRU SUB-2300-EXIT
031600           END-IF
031700
031800           PERFORM SUB-9100-READ-EVENTS THRU SUB-9100-EXIT
031900           .
032000       SUB-2000-EXIT.
032100           EXIT.
032200      /
032300       SUB-2050-LOAD-SENSOR-PARM.
032400      *--------------------------
032500
032600           MOVE EVT-SENS-CNT-IN     TO SNS-COUNT IN W-SENSOR-PARM
032700
032800           PERFORM SUB-2060-LOAD-ONE-SENSOR THRU SUB-2060-EXIT
032900               VARYING LGC-SUB-1 FROM 1 BY 1
033000                 UNTIL LGC-SUB-1 > 4
033100           .
033200       SUB-2050-EXIT.
033300           EXIT.
033400      /
033500       SUB-2060-LOAD-ONE-SENSOR.
033600      *-------------------------
033700
033800           MOVE EVT-SNS-STATUS-IN(LGC-SUB-1)
033900                       TO SNS-STATUS(LGC-SUB-1) IN W-SENSOR-PARM
034000           MOVE EVT-SNS-POSIT-IN(LGC-SUB-1)
034100                       TO SNS-POSITION(LGC-SUB-1) IN W-SENSOR-PARM
034200           .
034300       SUB-2060-EXIT.
034400           EXIT.
034500      /
034600       SUB-2100-WRITE-EVENT-LINES.
034700      *---------------------------
034800
034900           MOVE EVT-TIME-S IN W-EVENT-PARM
035000                                   TO W-DISP-TIME
035100
035200           IF      LGC-STATE-IS-CHANGED IN W-EVENT-PARM
035300               MOVE SPACES         TO RPT-TEXT
035400               STRING 'STATE: '    DELIMITED BY SIZE
035500                       LGC-STATE-NAME IN W-EVENT-PARM
035600                                   DELIMITED BY SPACE
035700                       '  AT '     DELIMITED BY SIZE
035800                       W-DISP-TIME DELIMITED BY SIZE
035900                                 INTO RPT-TEXT
036000               PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
036100           END-IF
036200
036300           IF      LGC-WARN-IS-PRESENT IN W-EVENT-PARM
036400               MOVE SPACES         TO RPT-TEXT
036500               STRING 'WARNING: ALTITUDE LOW - LANDING GEAR NOT DEPLOYED'
036600                                   DELIMITED BY SIZE
036700                       '  AT '     DELIMITED BY SIZE
036800                       W-DISP-TIME DELIMITED BY SIZE
036900                                 INTO RPT-TEXT
037000               PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
037100           END-IF
037200
037300           IF      LGC-REJECT-IS-PRESENT IN W-EVENT-PARM
037400               MOVE SPACES         TO RPT-TEXT
037500               STRING LGC-REJECT-TEXT IN W-EVENT-PARM
037600                                   DELIMITED BY SPACE
037700                       '  AT '     DELIMITED BY SIZE
037800                       W-DISP-TIME DELIMITED BY SIZE
037900                                 INTO RPT-TEXT
038000               PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
038100           END-IF
038200           .
038300       SUB-2100-EXIT.
038400           EXIT.
038500      /
038600       SUB-2300-CHECK-TICK-INTERVAL.
038700      *-----------------------------
038800
038900      *    PR002/PR003: 10 Hz (<= 100 MS apart) while transitioning,
039000      *    4 Hz (<= 250 MS apart) in a steady state.  A property of
039100      *    this driver's scheduling, checked from the event timestamps
039200      *    rather than left to the controller.
039300
039400           IF      W-TICK-HAS-BEEN-SEEN
039500               COMPUTE W-TICK-INTERVAL-S
039600                                   = EVT-TIME-S IN W-EVENT-PARM
039700                                     - W-PREV-TICK-TIME-S
039800
039900               IF      LGC-STATE-NAME IN W-EVENT-PARM
040000                                       = 'TRANSITIONING-DOWN'
040100                    OR  LGC-STATE-NAME IN W-EVENT-PARM
040200                                       = 'TRANSITIONING-UP'
040300                   IF      W-TICK-INTERVAL-S > 0.100
040400                       ADD  1          TO W-PR002-VIOL-CNT
040500                   END-IF
040600               ELSE
040700                   IF      W-TICK-INTERVAL-S > 0.250
040800                       ADD  1          TO W-PR003-VIOL-CNT
040900                   END-IF
041000               END-IF
041100           ELSE
041200               SET  W-TICK-HAS-BEEN-SEEN
041300                                   TO TRUE
041400           END-IF
041500
041600           MOVE EVT-TIME-S IN W-EVENT-PARM
041700                                   TO W-PREV-TICK-TIME-S
041800           .
041900       SUB-2300-EXIT.
042000           EXIT.
042100      /
042200       SUB-3000-SHUT-DOWN.
042300      *-------------------
042400
042500           IF      W-ABORT-IS-SET
042600               GO TO SUB-3000-CLOSE-UP
042700           END-IF
042800
042900           MOVE 'DONE'              TO EVT-TYPE IN W-EVENT-PARM
043000           CALL W-LGCCTL-PROG    USING W-EVENT-PARM W-SENSOR-PARM
043100
043200           SET  FLT-IS-SHUTDOWN-REQUEST
043300                                   IN W-LGCFLT-PARAMETER
043400                                   TO TRUE
043500           CALL W-LGCFLT-PROG    USING W-LGCFLT-PARAMETER
043600
043700           SET  CMD-IS-SHUTDOWN-REQUEST
043800                                   IN W-LGCCMD-PARAMETER
043900                                   TO TRUE
044000           CALL W-LGCCMD-PROG    USING W-LGCCMD-PARAMETER
044100
044200           PERFORM SUB-3100-WRITE-TOTALS THRU SUB-3100-EXIT
044300           .
044400       SUB-3000-CLOSE-UP.
044500
044600           CLOSE CONFIG
044700                 EVENTS
044800                 REPORT
044900           .
045000       SUB-3000-EXIT.
045100           EXIT.
045200      /
045300       SUB-3100-WRITE-TOTALS.
045400      *----------------------
045500
045600           MOVE SPACES             TO RPT-TEXT
045700           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
045800
045900           MOVE SPACES             TO RPT-TEXT
046000           MOVE 'TOTALS'           TO RPT-TEXT
046100           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
046200
046300           MOVE 'EVENTS READ              '
046400                                   TO W-CNT-LABEL
046500           MOVE W-EVT-READ-CNT     TO W-DISP-CNT
046600           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
046700
046800           MOVE 'TICKS PROCESSED          '
046900                                   TO W-CNT-LABEL
047000           MOVE LGC-TOT-TICKS IN W-EVENT-PARM
047100                                   TO W-DISP-CNT
047200           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
047300
047400           MOVE 'DEPLOY COMMANDS ACCEPTED '
047500                                   TO W-CNT-LABEL
047600           MOVE LGC-TOT-DEPLOY-ACC IN W-EVENT-PARM
047700                                   TO W-DISP-CNT
047800           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
047900
048000           MOVE 'DEPLOY COMMANDS REJECTED '
048100                                   TO W-CNT-LABEL
048200           MOVE LGC-TOT-DEPLOY-REJ IN W-EVENT-PARM
048300                                   TO W-DISP-CNT
048400           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
048500
048600           MOVE 'RETRACT COMMANDS ACCEPTED'
048700                                   TO W-CNT-LABEL
048800           MOVE LGC-TOT-RETRACT-ACC IN W-EVENT-PARM
048900                                   TO W-DISP-CNT
049000           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
049100
049200           MOVE 'RETRACT COMMANDS REJECTED'
049300                                   TO W-CNT-LABEL
049400           MOVE LGC-TOT-RETRACT-REJ IN W-EVENT-PARM
049500                                   TO W-DISP-CNT
049600           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
049700
049800           MOVE 'STATE CHANGES            '
049900                                   TO W-CNT-LABEL
050000           MOVE LGC-TOT-STATE-CHG IN W-EVENT-PARM
050100                                   TO W-DISP-CNT
050200           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
050300
050400           MOVE 'DISTINCT FAULT CODES     '
050500                                   TO W-CNT-LABEL
050600           MOVE LGC-TOT-FAULT-CODES IN W-EVENT-PARM
050700                                   TO W-DISP-CNT
050800           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
050900
051000           MOVE SPACES             TO RPT-TEXT
051100           IF      LGC-MAINT-FAULT-IS-ACTIVE IN W-EVENT-PARM
051200               STRING 'MAINTENANCE FAULT ACTIVE: YES'
051300                                   DELIMITED BY SIZE INTO RPT-TEXT
051400           ELSE
051500               STRING 'MAINTENANCE FAULT ACTIVE: NO'
051600                                   DELIMITED BY SIZE INTO RPT-TEXT
051700           END-IF
051800           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
051900
052000           MOVE SPACES             TO RPT-TEXT
052100           IF      LGC-PR001-IS-PRESENT IN W-EVENT-PARM
052200               MOVE LGC-PR001-LATENCY-MS IN W-EVENT-PARM
052300                                   TO W-DISP-MS
052400               STRING 'PR001 DEPLOY LATENCY (MS): '
052500                                   DELIMITED BY SIZE
052600                       W-DISP-MS   DELIMITED BY SIZE INTO RPT-TEXT
052700           ELSE
052800               STRING 'PR001 DEPLOY LATENCY (MS): '
052900                                   DELIMITED BY SIZE
053000                       W-NONE-LIT  DELIMITED BY SIZE INTO RPT-TEXT
053100           END-IF
053200           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
053300
053400           MOVE SPACES             TO RPT-TEXT
053500           IF      LGC-PR004-IS-PRESENT IN W-EVENT-PARM
053600               MOVE LGC-PR004-LATENCY-MS IN W-EVENT-PARM
053700                                   TO W-DISP-MS
053800               STRING 'PR004 CLASSIFICATION LATENCY (MS): '
053900                                   DELIMITED BY SIZE
054000                       W-DISP-MS   DELIMITED BY SIZE INTO RPT-TEXT
054100           ELSE
054200               STRING 'PR004 CLASSIFICATION LATENCY (MS): '
054300                                   DELIMITED BY SIZE
054400                       W-NONE-LIT  DELIMITED BY SIZE INTO RPT-TEXT
054500           END-IF
054600           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
054700
054800           MOVE 'PR002 INTERVAL VIOLATIONS'
054900                                   TO W-CNT-LABEL
055000           MOVE W-PR002-VIOL-CNT   TO W-DISP-CNT
055100           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
055200
055300           MOVE 'PR003 INTERVAL VIOLATIONS'
055400                                   TO W-CNT-LABEL
055500           MOVE W-PR003-VIOL-CNT   TO W-DISP-CNT
055600           PERFORM SUB-9300-WRITE-CNT-LINE THRU SUB-9300-EXIT
055700
055800           MOVE SPACES             TO RPT-TEXT
055900           STRING 'FINAL STATE: '  DELIMITED BY SIZE
056000                   LGC-STATE-NAME IN W-EVENT-PARM
056100                                   DELIMITED BY SPACE
056200                                 INTO RPT-TEXT
056300           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
056400
056500      D    DISPLAY 'LGCMAIN completed - events read: '
056600      D            W-EVT-READ-CNT-X
056700           .
056800       SUB-3100-EXIT.
056900           EXIT.
057000      /
057100       SUB-9100-READ-EVENTS.
057200      *----------------------
057300
057400           READ EVENTS
057500               AT END
057600                   SET  W-EOF      TO TRUE
057700                   GO TO SUB-9100-EXIT
057800           END-READ
057900
058000      D    DISPLAY 'LGCMAIN read EVENTS ' EVENTS-REC-X
058100           .
058200       SUB-9100-EXIT.
058300           EXIT.
058400      /
058500       SUB-9200-WRITE-REPORT-LINE.
058600      *---------------------------
058700
058800           WRITE REPORT-REC
058900           .
059000       SUB-9200-EXIT.
059100           EXIT.
059200      /
059300       SUB-9300-WRITE-CNT-LINE.
059400      *------------------------
059500
059600           MOVE SPACES             TO RPT-TEXT
059700           STRING W-CNT-LABEL      DELIMITED BY SIZE
059800                   W-DISP-CNT      DELIMITED BY SIZE
059900                                 INTO RPT-TEXT
060000
060100           PERFORM SUB-9200-WRITE-REPORT-LINE THRU SUB-9200-EXIT
060200           .
060300       SUB-9300-EXIT.
060400           EXIT.
