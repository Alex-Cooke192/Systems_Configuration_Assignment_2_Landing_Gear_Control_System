000100      *========================== LGCS-CFGW ===========================*
000200      * Copybook       :: LGCCFGW
000300      * Description    :: Gear configuration record and the matching
000400      *                    LGCCFG CALL parameter block.  One CONFIG
000500      *                    record is read per run (FR001).
000600      *
000700      * Date        Init  Description
000800      * ----        ----  -----------
000900      * 1984-06-25  rth   First release
001000      * 1993-02-14  jwk   LGCS-0466 Added response code/message fields
001100      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this record
001200      * 2026-03-02  tjr   LGCS-1001 Re-cut for gear configuration record
001300      *================================================================*
001400
001500       01  LGC-CFG-PARM.
001600           05  CFG-NAME            PIC X(08).
001700           05  CFG-PUMP-LATENCY-MS PIC 9(05).
001800           05  CFG-ACT-SPEED-MM-100MS
001900                                   PIC 9(03)V9(02).
002000           05  CFG-EXT-DIST-MM     PIC 9(05).
002100           05  CFG-LOCK-TIME-MS    PIC 9(05).
002200           05  CFG-REQ-TIME-MS     PIC 9(05).
002300           05  CFG-DEPLOY-TIME-MS  PIC 9(07)V9(03).
002400           05  CFG-DEPLOY-TIME-S   PIC 9(05)V9(03).
002500           05  CFG-RESPONSE-CODE   PIC X(02).
002600               88  CFG-RESPONSE-GOOD
002700                                   VALUE '00'.
002800               88  CFG-RESPONSE-FR001-FAIL
002900                                   VALUE '90'.
003000           05  CFG-RESPONSE-MSG    PIC X(60).
003100           05  FILLER              PIC X(10).
