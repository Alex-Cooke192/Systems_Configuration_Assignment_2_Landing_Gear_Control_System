000100      *========================== LGCS-VOTW ===========================*
000200      * Copybook       :: LGCVOTW
000300      * Description    :: Working storage private to LGCVOT - the fault
000400      *                    code literal table (FTHR001/FTHR002),
000500      *                    the voting tolerance constants, and the
000600      *                    sensor-conflict episode tracker (conflict
000700      *                    start time, classification and fault-latch
000800      *                    flags) that survives across CALLs for the
000900      *                    life of the run.
001000      *
001100      * Date        Init  Description
001200      * ----        ----  -----------
001300      * 1984-07-16  rth   First release
001400      * 1993-02-14  jwk   LGCS-0466 Added FTHR004 code for RESET misuse
001500      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this block
001600      * 2026-03-06  tjr   LGCS-1004 Re-cut for sensor voting/fault handler
001700      * 2026-03-09  tjr   LGCS-1007 Replaced per-sensor tracker with the
001800      *                   single conflict-episode tracker FTHR002 needs
001900      * 2026-03-19  tjr   LGCS-1019 Added trailing FILLER pads to
002000      *                   LGC-VOTE-CONST/LGC-CONFLICT-TRACK - every other
002100      *                   group in this copybook has one
002200      * 2026-03-20  tjr   LGCS-1020 Widened fault-code entries to X(40)
002300      *                   and spelled out the full maintenance-code
002400      *                   strings - the old 8-byte entries were clipping
002500      *                   to the FTHR00n prefix before they ever reached
002600      *                   FAULTLOG.  Dropped the FTHR004 entry - that
002700      *                   code is never recorded, only the RESET-state
002800      *                   validation flag is (see LGCVOT SUB-2400)
002900      *================================================================*
003000
003100       01  LGC-FAULT-CODES.
003200           05  LGC-FAULT-CODE-CNT  PIC S9(4)  COMP VALUE 2.
003300           05  LGC-FAULT-CODE-OCCS.
003400               10  FILLER          PIC X(40)
003500                   VALUE 'FTHR001_SINGLE_SENSOR_FAILURE'.
003600               10  FILLER          PIC X(40)
003700                   VALUE 'FTHR002_SENSOR_CONFLICT_PERSISTENT'.
003800           05  FILLER REDEFINES LGC-FAULT-CODE-OCCS.
003900               10  FILLER                          OCCURS 2
004000                                                   INDEXED LGC-FC-DX.
004100                   15  LGC-FAULT-CODE
004200                                   PIC X(40).
004300
004400       01  LGC-VOTE-CONST.
004500           05  LGC-CONFLICT-SPREAD-TOL
004600                                   PIC 9V999       VALUE 0.500.
004700           05  LGC-CONFLICT-LATCH-MS
004800                                   PIC 9(07)V9(03) VALUE 500.000.
004900           05  LGC-RESET-DOWN-THRESH
005000                                   PIC 9V999       VALUE 0.900.
005100           05  LGC-RESET-UP-THRESH PIC 9V999       VALUE 0.100.
005200           05  FILLER              PIC X(08).
005300
005400       01  LGC-CONFLICT-TRACK.
005500           05  LGC-CONFLICT-ACTIVE PIC X(01)       VALUE 'N'.
005600               88  LGC-CONFLICT-IS-ACTIVE          VALUE 'Y'.
005700           05  LGC-CONFLICT-START-S
005800                                   PIC 9(06)V9(03).
005900           05  LGC-CONFLICT-CLASSIFIED
006000                                   PIC X(01)       VALUE 'N'.
006100               88  LGC-CONFLICT-IS-CLASSIFIED      VALUE 'Y'.
006200           05  LGC-CONFLICT-LATCHED
006300                                   PIC X(01)       VALUE 'N'.
006400               88  LGC-CONFLICT-IS-LATCHED         VALUE 'Y'.
006500           05  FILLER              PIC X(08).
006600
006700       01  LGC-FTHR001-POSTED      PIC X(01)       VALUE 'N'.
006800           88  LGC-FTHR001-IS-POSTED               VALUE 'Y'.
006900       01  LGC-FTHR002-POSTED      PIC X(01)       VALUE 'N'.
007000           88  LGC-FTHR002-IS-POSTED               VALUE 'Y'.
007100       01  LGC-MAINT-FAULT-ACTIVE   PIC X(01)       VALUE 'N'.
007200           88  LGC-MAINT-FAULT-IS-ACTIVE           VALUE 'Y'.
007300
007400       01  LGC-VOT-SUB              PIC S9(4)  COMP.
007500       01  LGC-VOT-OK-TOT           PIC S9(4)  COMP.
007600       01  LGC-VOT-POS-SUM          PIC 9(03)V9(03).
007700       01  LGC-VOT-POS-HI           PIC 9V999.
007800       01  LGC-VOT-POS-LO           PIC 9V999.
