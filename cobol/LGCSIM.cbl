000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCSIM
000400      * Author .......: B D PEAD
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Altitude simulator test driver.  Stand-alone
000800      *                 generator, not part of the production run - it
000900      *                 produces a bounded random-walk altitude trace
001000      *                 on ALTOUT that a later EVENTS deck can carry as
001100      *                 a series of ALT events.  Vertical speed is
001200      *                 nudged by a uniformly-random acceleration each
001300      *                 step, clamped to the rate limit, and the
001400      *                 altitude bounces off the floor/ceiling bounds
001500      *                 rather than running through them.  LGCRND
001600      *                 supplies every random draw so a trace can be
001700      *                 reproduced bit for bit from its seed.
001800      *
001900      * Date-Written .: 1986-09-15.
002000      * Date-Compiled.:
002100      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
002200      *------------------------------------------------------------------*
002300      * CHANGE LOG
002400      * Date        Init  Ticket     Description
002500      * ----        ----  ------     -----------
002600      * 1986-09-15  bdp   LGCS-0003  First release
002700      * 1989-11-08  jwk   LGCS-0210  Rate limit now derived from max
002800      *                              climb/descent FPM, not hand-coded
002900      * 1991-09-04  dpm   LGCS-0338  Bounce rule corrected - prior
003000      *                              release clamped altitude but left
003100      *                              vertical speed signed the old way
003200      * 1998-11-16  ceb   LGCS-0710  Y2K - no date fields in this program
003300      * 2026-03-19  tjr   LGCS-1018  Re-cut for landing-gear altitude
003400      *                              test traces; draws now come from
003500      *                              LGCRND instead of FUNCTION RANDOM
003600      *================================================================*
003700
003800       IDENTIFICATION DIVISION.
003900      *========================
004000
004100       PROGRAM-ID.             LGCSIM.
004200       AUTHOR.                 B D PEAD.
004300       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
004400       DATE-WRITTEN.           1986-09-15.
004500       DATE-COMPILED.
004600       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
004700                                ONLY.
004800
004900       ENVIRONMENT DIVISION.
005000      *=====================
005100
005200       CONFIGURATION SECTION.
005300      *----------------------
005400
005500       SOURCE-COMPUTER.
005600           IBM-Z15.
005700      *    IBM-Z15 DEBUGGING MODE.
005800
005900       SPECIAL-NAMES.
006000           C01                     IS TOP-OF-FORM.
006100
006200       INPUT-OUTPUT SECTION.
006300      *---------------------
006400
006500       FILE-CONTROL.
006600           SELECT ALTOUT                ASSIGN TO 'ALTOUT'
006700                                       ORGANIZATION LINE SEQUENTIAL.
006800      /
006900       DATA DIVISION.
007000      *==============
007100
007200       FILE SECTION.
007300      *-------------
007400
007500       FD  ALTOUT.
007600
007700       01  ALTOUT-REC.
007800           05  ALT-TIME-OUT        PIC 9(06).9(03).
007900           05  ALT-COMMA-OUT       PIC X(01).
008000           05  ALT-VALUE-OUT       PIC 9(05).9(01).
008100           05  FILLER              PIC X(22).
008200
008300       01  ALTOUT-REC-X         REDEFINES ALTOUT-REC
008400                               PIC X(40).
008500
008600       WORKING-STORAGE SECTION.
008700      *------------------------
008800
008900       COPY LGCWS1.
009000
009100      *    Bounds and rate/acceleration limits.  Kept as literals here
009200      *    rather than a CONFIG-style input record - this driver is
009300      *    test-support tooling, not part of the production batch run,
009400      *    and SPEC sheet LGCS-1018S gives one fixed reference profile.
009500
009600       01  W-SEED                   PIC S9(10) COMP VALUE 987654321.
009700
009800       01  W-MIN-ALT                PIC 9(05)V9(01) VALUE 00500.0.
009900       01  W-MAX-ALT                PIC 9(05)V9(01) VALUE 10000.0.
010000       01  W-MAX-FPM                PIC 9(05)V9(01) VALUE 01500.0.
010100       01  W-MAX-SPEED              PIC S9(03)V9(03).
010200       01  W-NEG-MAX-SPEED          PIC S9(03)V9(03).
010300       01  W-MAX-ACCEL              PIC 9(02)V9(03) VALUE 05.000.
010400
010500       01  W-DT                     PIC 9(01)V9(03) VALUE 1.000.
010600
010700       01  W-NUM-SAMPLES            PIC 9(05)  COMP VALUE 3600.
010800       01  W-SAMPLE-CNT             PIC 9(05)  COMP VALUE 0.
010900       01  W-SAMPLE-CNT-X           REDEFINES W-SAMPLE-CNT
011000                                   PIC X(04).
011100
011200       01  W-CUR-ALT                PIC 9(05)V9(01) VALUE 0.
011300       01  W-CUR-ALT-X              REDEFINES W-CUR-ALT
011400                                   PIC X(06).
011500
011600       01  W-CUR-SPEED              PIC S9(03)V9(03) VALUE 0.
011700       01  W-CUR-SPEED-X            REDEFINES W-CUR-SPEED
011800                                   PIC X(06).
011900
012000       01  W-TIME-S                 PIC 9(06)V9(03) VALUE 0.
012100       01  W-TIME-S-X               REDEFINES W-TIME-S
012200                                   PIC X(09).
012300
012400       01  W-ACCEL                  PIC S9(02)V9(03).
012500
012600       01  W-TIME-EDIT              PIC 9(06).9(03).
012700       01  W-ALT-EDIT               PIC 9(05).9(01).
012800
012900       01  W-LGCRND-PROG            PIC X(08)       VALUE 'LGCRND'.
013000       01  W-LGCRND-PARAMETER.      COPY LGCRNDL.
013100      /
013200       PROCEDURE DIVISION.
013300      *===================
013400
013500       MAIN.
013600      *-----
013700
013800           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
013900
014000           PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
014100               W-NUM-SAMPLES TIMES
014200
014300           PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
014400           .
014500       MAIN-EXIT.
014600           STOP RUN.
014700      /
014800       SUB-1000-START-UP.
014900      *------------------
015000
015100           MOVE FUNCTION WHEN-COMPILED
015200                                   TO LGC-COMPILED-DATE
015300
015400           DISPLAY 'LGCSIM   compiled on '
015500               LGC-COMPILED-DATE-YYYY '/'
015600               LGC-COMPILED-DATE-MM   '/'
015700               LGC-COMPILED-DATE-DD   ' at '
015800               LGC-COMPILED-TIME-HH   ':'
015900               LGC-COMPILED-TIME-MM   ':'
016000               LGC-COMPILED-TIME-SS
016100
016200           OPEN OUTPUT ALTOUT
016300
016400           COMPUTE W-MAX-SPEED ROUNDED
016500                               =  W-MAX-FPM / 60
016600           MULTIPLY -1          BY W-MAX-SPEED
016700                               GIVING W-NEG-MAX-SPEED
016800
016900           MOVE W-SEED              TO RND-INIT-SEED
017000                                       IN W-LGCRND-PARAMETER
017100           CALL W-LGCRND-PROG    USING W-LGCRND-PARAMETER
017200
017300           COMPUTE W-CUR-ALT ROUNDED
017400                               =  W-MIN-ALT
017500                                  + (RND-RANDOM-NO IN W-LGCRND-PARAMETER
017600                                     * (W-MAX-ALT - W-MIN-ALT))
017700
017800      D    DISPLAY 'LGCSIM initial altitude: ' W-CUR-ALT-X
017900           .
018000       SUB-1000-EXIT.
018100           EXIT.
018200      /
018300       SUB-2000-PROCESS.
018400      *-----------------
018500
018600           PERFORM SUB-2100-STEP-ALTITUDE THRU SUB-2100-EXIT
018700
018800           PERFORM SUB-9100-WRITE-ALTOUT THRU SUB-9100-EXIT
018900
019000           ADD  1                  TO W-SAMPLE-CNT
019100           .
019200       SUB-2000-EXIT.
019300           EXIT.
019400      /
019500       SUB-2100-STEP-ALTITUDE.
019600      *-----------------------
019700
019800      *    Step(dt) - a no-op when dt is not positive; this driver's
019900      *    dt never varies, but the check is carried over from the
020000      *    1986 design so a future driver that feeds a real dt series
020100      *    gets the rule for free.
020200
020300           IF      W-DT NOT > 0
020400               GO TO SUB-2100-EXIT
020500           END-IF
020600
020700           CALL W-LGCRND-PROG    USING W-LGCRND-PARAMETER
020800
020900           COMPUTE W-ACCEL ROUNDED
021000                               =  (RND-RANDOM-NO IN W-LGCRND-PARAMETER
021100                                   * 2 * W-MAX-ACCEL)
021200                                  - W-MAX-ACCEL
021300
021400           COMPUTE W-CUR-SPEED ROUNDED
021500                               =  W-CUR-SPEED + (W-ACCEL * W-DT)
021600
021700           IF      W-CUR-SPEED > W-MAX-SPEED
021800               MOVE W-MAX-SPEED    TO W-CUR-SPEED
021900           ELSE
022000               IF      W-CUR-SPEED < W-NEG-MAX-SPEED
022100                   MOVE W-NEG-MAX-SPEED
022200                                   TO W-CUR-SPEED
022300               END-IF
022400           END-IF
022500
022600           COMPUTE W-CUR-ALT ROUNDED
022700                               =  W-CUR-ALT + (W-CUR-SPEED * W-DT)
022800
022900           IF      W-CUR-ALT NOT > W-MIN-ALT
023000               MOVE W-MIN-ALT      TO W-CUR-ALT
023100               IF      W-CUR-SPEED < 0
023200                   MULTIPLY -1      BY W-CUR-SPEED
023300               END-IF
023400           ELSE
023500               IF      W-CUR-ALT NOT < W-MAX-ALT
023600                   MOVE W-MAX-ALT  TO W-CUR-ALT
023700                   IF      W-CUR-SPEED > 0
023800                       MULTIPLY -1  BY W-CUR-SPEED
023900                   END-IF
024000               END-IF
024100           END-IF
024200
024300           ADD  W-DT                TO W-TIME-S
024400
024500      D    DISPLAY 'LGCSIM step: alt=' W-CUR-ALT-X
024600      D            ' speed=' W-CUR-SPEED-X
024700      D            ' time=' W-TIME-S-X
024800           .
024900       SUB-2100-EXIT.
025000           EXIT.
025100      /
025200       SUB-9100-WRITE-ALTOUT.
025300      *----------------------
025400
025500           MOVE W-TIME-S            TO W-TIME-EDIT
025600           MOVE W-TIME-EDIT         TO ALT-TIME-OUT
025700           MOVE ','                 TO ALT-COMMA-OUT
025800           MOVE W-CUR-ALT           TO W-ALT-EDIT
025900           MOVE W-ALT-EDIT          TO ALT-VALUE-OUT
026000
026100           WRITE ALTOUT-REC
026200
026300      D    DISPLAY 'LGCSIM wrote ' ALTOUT-REC-X
026400           .
026500       SUB-9100-EXIT.
026600           EXIT.
026700      /
026800       SUB-3000-SHUT-DOWN.
026900      *-------------------
027000
027100           CLOSE ALTOUT
027200
027300      D    DISPLAY 'LGCSIM completed - samples written: '
027400      D            W-SAMPLE-CNT-X
027500           .
027600       SUB-3000-EXIT.
027700           EXIT.
