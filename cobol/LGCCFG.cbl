000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCCFG
000400      * Author .......: R T HALVERSEN
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Gear configuration calculator.  CALLed once by
000800      *                 LGCMAIN at start-up, before the first EVENTS
000900      *                 record is read.  Takes the single CONFIG record
001000      *                 (pump latency, actuator speed, extension
001100      *                 distance, lock time, requirement ceiling) and
001200      *                 derives the worst-case deploy time in both
001300      *                 milliseconds and seconds, validating it against
001400      *                 requirement FR001.  The deploy time in seconds
001500      *                 is handed back to LGCMAIN, which passes it to
001600      *                 LGCCTL on every subsequent CALL so the state
001700      *                 machine knows how long a TRANSITIONING-DOWN or
001800      *                 TRANSITIONING-UP run takes.
001900      *
002000      * Date-Written .: 1984-06-25.
002100      * Date-Compiled.:
002200      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
002300      *------------------------------------------------------------------*
002400      * CHANGE LOG
002500      * Date        Init  Ticket     Description
002600      * ----        ----  ------     -----------
002700      * 1984-06-25  rth   LGCS-0001  First release
002800      * 1989-11-08  jwk   LGCS-0210  Requirement ceiling field added to
002900      *                              support per-unit FR001 variance
003000      * 1993-02-14  jwk   LGCS-0466  Response code/message added - prior
003100      *                              release just DISPLAYed and ABENDed
003200      * 1998-11-16  ceb   LGCS-0710  Y2K - no date fields in this program
003300      * 2026-03-02  tjr   LGCS-1001  Re-cut for gear configuration record;
003400      *                              deploy time now also cached in
003500      *                              seconds for the controller's use
003600      *================================================================*
003700
003800       IDENTIFICATION DIVISION.
003900      *========================
004000
004100       PROGRAM-ID.             LGCCFG.
004200       AUTHOR.                 R T HALVERSEN.
004300       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
004400       DATE-WRITTEN.           1984-06-25.
004500       DATE-COMPILED.
004600       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
004700                                ONLY.
004800
004900       ENVIRONMENT DIVISION.
005000      *=====================
005100
005200       CONFIGURATION SECTION.
005300      *----------------------
005400
005500       SOURCE-COMPUTER.
005600           IBM-Z15.
005700      *    IBM-Z15 DEBUGGING MODE.
005800
005900       SPECIAL-NAMES.
006000           C01                     IS TOP-OF-FORM.
006100
006200       INPUT-OUTPUT SECTION.
006300      *---------------------
006400
006500       FILE-CONTROL.
006600      /
006700       DATA DIVISION.
006800      *==============
006900
007000       FILE SECTION.
007100      *-------------
007200
007300       WORKING-STORAGE SECTION.
007400      *------------------------
007500
007600       COPY LGCWS1.
007700
007800       01  W-DEPLOY-CHECK-MS        PIC 9(07)V9(03).
007900       01  W-DEPLOY-CHECK-X         REDEFINES W-DEPLOY-CHECK-MS
008000                                    PIC X(10).
008100
008200       01  W-REQ-CEILING-MS         PIC 9(05).
008300       01  W-REQ-CEILING-DIGITS     REDEFINES W-REQ-CEILING-MS.
008400           05  W-REQ-CEILING-DIG    PIC 9(01)       OCCURS 5.
008500
008600       01  W-COMPUTE-STEP           PIC 9(07)V9(03).
008700       01  W-COMPUTE-STEP-X         REDEFINES W-COMPUTE-STEP
008800                                    PIC X(10).
008900
009000       01  W-REQ-CEILING-OK         PIC X(01)       VALUE 'Y'.
009100           88  W-CEILING-IS-OK                      VALUE 'Y'.
009200           88  W-CEILING-IS-BAD                     VALUE 'N'.
009300      /
009400       LINKAGE SECTION.
009500      *----------------
009600
009700       01  L-PARAMETER.            COPY LGCCFGW.
009800      /
009900       PROCEDURE DIVISION USING L-PARAMETER.
010000      *==================
010100
010200       MAIN.
010300      *-----
010400
010500           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
010600
010700           PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
010800
010900           PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
011000           .
011100       MAIN-EXIT.
011200           GOBACK.
011300      /
011400       SUB-1000-START-UP.
011500      *------------------
011600
011700           IF      LGC-NOT-FIRST-CALL
011800               GO TO SUB-1000-EXIT
011900           END-IF
012000
012100           SET  LGC-NOT-FIRST-CALL TO TRUE
012200           MOVE FUNCTION WHEN-COMPILED
012300                                   TO LGC-COMPILED-DATE
012400
012500           DISPLAY 'LGCCFG   compiled on '
012600               LGC-COMPILED-DATE-YYYY '/'
012700               LGC-COMPILED-DATE-MM   '/'
012800               LGC-COMPILED-DATE-DD   ' at '
012900               LGC-COMPILED-TIME-HH   ':'
013000               LGC-COMPILED-TIME-MM   ':'
013100               LGC-COMPILED-TIME-SS
013200           .
013300       SUB-1000-EXIT.
013400           EXIT.
013500      /
013600       SUB-2000-PROCESS.
013700      *-----------------
013800
013900      *    FR001: deploy_time_ms = pump_latency_ms
014000      *                          + extension_distance_mm * 100
014100      *                            / actuator_speed_mm_per_100ms
014200      *                          + lock_time_ms (carried to 3 decimals).
014300
014400           MOVE CFG-REQ-TIME-MS IN L-PARAMETER
014500                                   TO W-REQ-CEILING-MS
014600           PERFORM SUB-9800-CHECK-CEILING THRU SUB-9800-EXIT
014700
014800           COMPUTE W-COMPUTE-STEP ROUNDED
014900                               =  CFG-EXT-DIST-MM IN L-PARAMETER
015000                                  * 100
015100                                  / CFG-ACT-SPEED-MM-100MS IN L-PARAMETER
015200
015300      D    DISPLAY 'LGCCFG extend-and-lock component: '
015400      D            W-COMPUTE-STEP-X ' MS'
015500
015600           COMPUTE CFG-DEPLOY-TIME-MS IN L-PARAMETER ROUNDED
015700                               =  CFG-PUMP-LATENCY-MS IN L-PARAMETER
015800                                  + W-COMPUTE-STEP
015900                                  + CFG-LOCK-TIME-MS IN L-PARAMETER
016000
016100           COMPUTE CFG-DEPLOY-TIME-S IN L-PARAMETER ROUNDED
016200                               =  CFG-DEPLOY-TIME-MS IN L-PARAMETER
016300                                  / 1000
016400
016500           MOVE CFG-DEPLOY-TIME-MS IN L-PARAMETER
016600                                   TO W-DEPLOY-CHECK-MS
016700
016800           IF      CFG-DEPLOY-TIME-MS IN L-PARAMETER NOT < 8000
016900               SET  CFG-RESPONSE-FR001-FAIL
017000                                   IN L-PARAMETER
017100                                   TO TRUE
017200               STRING 'FR001 VIOLATION - DEPLOY TIME '
017300                       DELIMITED BY SIZE
017400                       W-DEPLOY-CHECK-X DELIMITED BY SIZE
017500                       ' MS EXCEEDS 8000 MS CEILING'
017600                                   DELIMITED BY SIZE
017700                                 INTO CFG-RESPONSE-MSG IN L-PARAMETER
017800           ELSE
017900               SET  CFG-RESPONSE-GOOD
018000                                   IN L-PARAMETER
018100                                   TO TRUE
018200               MOVE SPACES         TO CFG-RESPONSE-MSG IN L-PARAMETER
018300           END-IF
018400           .
018500       SUB-2000-EXIT.
018600           EXIT.
018700      /
018800       SUB-3000-SHUT-DOWN.
018900      *-------------------
019000
019100      D    IF      CFG-RESPONSE-GOOD IN L-PARAMETER
019200      D        DISPLAY 'LGCCFG completed successfully - deploy time '
019300      D                CFG-DEPLOY-TIME-MS IN L-PARAMETER ' MS'
019400      D    ELSE
019500      D        DISPLAY 'LGCCFG ended with error '
019600      D                CFG-RESPONSE-CODE IN L-PARAMETER
019700      D                ': '
019800      D                CFG-RESPONSE-MSG IN L-PARAMETER
019900      D    END-IF
020000           .
020100       SUB-3000-EXIT.
020200           EXIT.
020300      /
020400       SUB-9800-CHECK-CEILING.
020500      *-----------------------
020600
020700      *    Sanity check carried over from the 1989 change - a zero or
020800      *    blank requirement ceiling in CONFIG almost always means the
020900      *    card got truncated on input, so flag it before it is ever
021000      *    compared against the computed deploy time.
021100
021200           SET  W-CEILING-IS-OK    TO TRUE
021300
021400           PERFORM SUB-9810-CHECK-CEIL-DIGIT THRU SUB-9810-EXIT
021500               VARYING LGC-SUB-1 FROM 1 BY 1
021600                 UNTIL LGC-SUB-1 > 5
021700           .
021800       SUB-9800-EXIT.
021900           EXIT.
022000      /
022100       SUB-9810-CHECK-CEIL-DIGIT.
022200      *-------------------------
022300
022400           IF      W-REQ-CEILING-DIG(LGC-SUB-1) > 0
022500               SET  W-CEILING-IS-OK
022600                                   TO TRUE
022700           END-IF
022800           .
022900       SUB-9810-EXIT.
023000           EXIT.
