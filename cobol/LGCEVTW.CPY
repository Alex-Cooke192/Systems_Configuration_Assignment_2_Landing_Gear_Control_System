000100      *========================== LGCS-EVTW ===========================*
000200      * Copybook       :: LGCEVTW
000300      * Description    :: Control-event CALL parameter block passed
000400      *                    between LGCMAIN and LGCCTL.  Carries the
000500      *                    decoded EVENTS record in on input and the
000600      *                    controller's annunciation/instrumentation
000700      *                    results back on output.  EVT-TYPE 'INIT' and
000800      *                    'DONE' are LGCMAIN-only pseudo-events used to
000900      *                    hand over the cached deploy time and to pull
001000      *                    the end-of-run totals - they never appear in
001100      *                    the EVENTS file itself.
001200      *
001300      * Date        Init  Description
001400      * ----        ----  -----------
001500      * 1984-07-02  rth   First release
001600      * 1991-09-04  dpm   LGCS-0338 Widened numeric-value field to S9(6)
001700      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this record
001800      * 2026-03-04  tjr   LGCS-1002 Re-cut for control-event dispatch
001900      * 2026-03-11  tjr   LGCS-1011 Added PR001/PR004 totals on DONE
002000      * 2026-03-17  tjr   LGCS-1016 Widened state-name field to X(19) -
002100      *                   TRANSITIONING-DOWN was truncated at X(16)
002200      * 2026-03-18  tjr   LGCS-1017 Added tick-processed total so LGCMAIN
002300      *                   need not re-count TICK events itself
002400      *================================================================*
002500
002600       01  LGC-EVT-PARM.
002700           05  EVT-TIME-S          PIC 9(06)V9(03).
002800           05  EVT-TYPE            PIC X(04).
002900               88  EVT-IS-INIT     VALUE 'INIT'.
003000               88  EVT-IS-TICK     VALUE 'TICK'.
003100               88  EVT-IS-DEPLOY   VALUE 'CMDD'.
003200               88  EVT-IS-RETRACT  VALUE 'CMDU'.
003300               88  EVT-IS-ALT      VALUE 'ALT '.
003400               88  EVT-IS-WOW      VALUE 'WOW '.
003500               88  EVT-IS-PWR      VALUE 'PWR '.
003600               88  EVT-IS-NORM     VALUE 'NORM'.
003700               88  EVT-IS-SENS     VALUE 'SENS'.
003800               88  EVT-IS-DONE     VALUE 'DONE'.
003900           05  EVT-NUM-VALUE       PIC S9(06)V9(03).
004000           05  EVT-SENSOR-COUNT    PIC 9.
004100           05  CFG-DEPLOY-TIME-S   PIC 9(05)V9(03).
004200           05  LGC-STATE-NAME      PIC X(19).
004300           05  LGC-STATE-CHANGED   PIC X(01).
004400               88  LGC-STATE-IS-CHANGED
004500                                   VALUE 'Y'.
004600           05  LGC-WARN-PRESENT    PIC X(01).
004700               88  LGC-WARN-IS-PRESENT
004800                                   VALUE 'Y'.
004900           05  LGC-REJECT-PRESENT  PIC X(01).
005000               88  LGC-REJECT-IS-PRESENT
005100                                   VALUE 'Y'.
005200           05  LGC-REJECT-TEXT     PIC X(40).
005300           05  LGC-CMD-LOGGED      PIC X(01).
005400               88  LGC-CMD-WAS-LOGGED
005500                                   VALUE 'Y'.
005600           05  LGC-CMD-ACTION      PIC X(16).
005700           05  LGC-CMD-SUCCESS     PIC X(01).
005800               88  LGC-CMD-WAS-SUCCESS
005900                                   VALUE 'Y'.
006000           05  LGC-TOT-DEPLOY-ACC  PIC 9(07)  COMP.
006100           05  LGC-TOT-DEPLOY-REJ  PIC 9(07)  COMP.
006200           05  LGC-TOT-RETRACT-ACC PIC 9(07)  COMP.
006300           05  LGC-TOT-RETRACT-REJ PIC 9(07)  COMP.
006400           05  LGC-TOT-STATE-CHG   PIC 9(07)  COMP.
006500           05  LGC-TOT-TICKS       PIC 9(07)  COMP.
006600           05  LGC-TOT-FAULT-CODES PIC 9(03)  COMP.
006700           05  LGC-MAINT-FAULT-FLAG
006800                                   PIC X(01).
006900               88  LGC-MAINT-FAULT-IS-ACTIVE
007000                                   VALUE 'Y'.
007100           05  LGC-PR001-LATENCY-MS
007200                                   PIC 9(07)V9(03).
007300           05  LGC-PR001-PRESENT   PIC X(01).
007400               88  LGC-PR001-IS-PRESENT
007500                                   VALUE 'Y'.
007600           05  LGC-PR004-LATENCY-MS
007700                                   PIC 9(07)V9(03).
007800           05  LGC-PR004-PRESENT   PIC X(01).
007900               88  LGC-PR004-IS-PRESENT
008000                                   VALUE 'Y'.
008100           05  FILLER              PIC X(05).
