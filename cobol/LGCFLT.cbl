000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCFLT
000400      * Author .......: D P MENENDEZ
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Fault log recorder.  CALLed by LGCCTL (through
000800      *                 LGCMAIN) whenever a fault code is classified for
000900      *                 the first time in the run.  Owns the FAULTLOG
001000      *                 file outright - no other program in this system
001100      *                 opens, writes or closes it.  The caller is
001200      *                 responsible for not presenting the same code
001300      *                 twice; this program writes whatever it is given.
001400      *
001500      * Date-Written .: 1984-07-23.
001600      * Date-Compiled.:
001700      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
001800      *------------------------------------------------------------------*
001900      * CHANGE LOG
002000      * Date        Init  Ticket     Description
002100      * ----        ----  ------     -----------
002200      * 1984-07-23  rth   LGCS-0001  First release
002300      * 1991-09-04  dpm   LGCS-0338  Record widened, FILLER pad added
002400      * 1998-11-16  ceb   LGCS-0710  Y2K - timestamp edit field already
002500      *                              CCYY-free, no change needed here
002600      * 2026-03-12  tjr   LGCS-1012  Re-cut for landing-gear fault log
002700      * 2026-03-13  tjr   LGCS-1013  Added explicit shutdown call so
002800      *                              LGCMAIN can close FAULTLOG ahead of
002900      *                              the totals section
003000      *================================================================*
003100
003200       IDENTIFICATION DIVISION.
003300      *========================
003400
003500       PROGRAM-ID.             LGCFLT.
003600       AUTHOR.                 D P MENENDEZ.
003700       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
003800       DATE-WRITTEN.           1984-07-23.
003900       DATE-COMPILED.
004000       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
004100                                ONLY.
004200
004300       ENVIRONMENT DIVISION.
004400      *=====================
004500
004600       CONFIGURATION SECTION.
004700      *----------------------
004800
004900       SOURCE-COMPUTER.
005000           IBM-Z15.
005100      *    IBM-Z15 DEBUGGING MODE.
005200
005300       SPECIAL-NAMES.
005400           C01                     IS TOP-OF-FORM.
005500
005600       INPUT-OUTPUT SECTION.
005700      *---------------------
005800
005900       FILE-CONTROL.
006000           SELECT FAULTLOG             ASSIGN TO 'FAULTLOG'
006100                                       ORGANIZATION LINE SEQUENTIAL.
006200      /
006300       DATA DIVISION.
006400      *==============
006500
006600       FILE SECTION.
006700      *-------------
006800
006900       FD  FAULTLOG.
007000
007100       01  FAULTLOG-REC.
007200           05  FLT-TIMESTAMP-S-OUT     PIC 9(06).9(06).
007300           05  FLT-COMMA-OUT           PIC X(01).
007400           05  FLT-CODE-OUT            PIC X(40).
007500           05  FILLER                  PIC X(26).
007600
007700       01  FAULTLOG-REC-X          REDEFINES FAULTLOG-REC
007800                                   PIC X(80).
007900
008000       WORKING-STORAGE SECTION.
008100      *------------------------
008200
008300       COPY LGCWS1.
008400
008500       01  W-FLT-WRITE-CNT          PIC 9(07)  COMP VALUE 0.
008600       01  W-FLT-WRITE-CNT-X        REDEFINES W-FLT-WRITE-CNT
008700                                   PIC X(04).
008800
008900       01  W-FLT-TIME-EDIT          PIC 9(06).9(06).
009000       01  W-FLT-TIME-EDIT-X        REDEFINES W-FLT-TIME-EDIT
009100                                   PIC X(13).
009200      /
009300       LINKAGE SECTION.
009400      *----------------
009500
009600       01  L-PARAMETER.            COPY LGCFLTW.
009700      /
009800       PROCEDURE DIVISION USING L-PARAMETER.
009900      *==================
010000
010100       MAIN.
010200      *-----
010300
010400           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
010500
010600           IF      FLT-IS-SHUTDOWN-REQUEST IN L-PARAMETER
010700               PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
010800           ELSE
010900               PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011000           END-IF
011100           .
011200       MAIN-EXIT.
011300           GOBACK.
011400      /
011500       SUB-1000-START-UP.
011600      *------------------
011700
011800           IF      LGC-NOT-FIRST-CALL
011900               GO TO SUB-1000-EXIT
012000           END-IF
012100
012200           SET  LGC-NOT-FIRST-CALL TO TRUE
012300           MOVE FUNCTION WHEN-COMPILED
012400                                   TO LGC-COMPILED-DATE
012500
012600           DISPLAY 'LGCFLT   compiled on '
012700               LGC-COMPILED-DATE-YYYY '/'
012800               LGC-COMPILED-DATE-MM   '/'
012900               LGC-COMPILED-DATE-DD   ' at '
013000               LGC-COMPILED-TIME-HH   ':'
013100               LGC-COMPILED-TIME-MM   ':'
013200               LGC-COMPILED-TIME-SS
013300
013400           OPEN OUTPUT FAULTLOG
013500           .
013600       SUB-1000-EXIT.
013700           EXIT.
013800      /
013900       SUB-2000-PROCESS.
014000      *-----------------
014100
014200      *    FTHR003: one line per distinct fault code per run - the
014300      *    caller (LGCVOT by way of LGCCTL) keeps the recorded-codes
014400      *    table and never presents the same code twice, so this
014500      *    paragraph just appends whatever it is given.
014600
014700           MOVE FLT-TIME-S IN L-PARAMETER
014800                                   TO W-FLT-TIME-EDIT
014900           MOVE W-FLT-TIME-EDIT    TO FLT-TIMESTAMP-S-OUT
015000           MOVE ','                TO FLT-COMMA-OUT
015100           MOVE FLT-CODE-IN IN L-PARAMETER
015200                                   TO FLT-CODE-OUT
015300
015400           PERFORM SUB-9100-WRITE-FAULTLOG THRU SUB-9100-EXIT
015500
015600           SET  FLT-WRITE-IS-OK IN L-PARAMETER
015700                                   TO TRUE
015800           .
015900       SUB-2000-EXIT.
016000           EXIT.
016100      /
016200       SUB-3000-SHUT-DOWN.
016300      *-------------------
016400
016500           CLOSE FAULTLOG
016600
016700      D    DISPLAY 'LGCFLT completed - fault codes recorded: '
016800      D            W-FLT-WRITE-CNT-X
016900
017000           SET  FLT-WRITE-IS-OK IN L-PARAMETER
017100                                   TO TRUE
017200           .
017300       SUB-3000-EXIT.
017400           EXIT.
017500      /
017600       SUB-9100-WRITE-FAULTLOG.
017700      *-----------------------
017800
017900           WRITE FAULTLOG-REC
018000
018100      D    DISPLAY 'LGCFLT wrote ' FAULTLOG-REC-X
018200
018300           ADD  1                  TO W-FLT-WRITE-CNT
018400           .
018500       SUB-9100-EXIT.
018600           EXIT.
