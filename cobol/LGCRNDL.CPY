000100      *========================== LGCS-RNDL ===========================*
000200      * Copybook       :: LGCRNDL
000300      * Description    :: LGCRND CALL parameter block.  Caller supplies
000400      *                    an initial seed on the first CALL of a run
000500      *                    (zero means "use the house default seed");
000600      *                    LGCRND returns one pseudo-random fraction in
000700      *                    the range 0 <= n < 1 per CALL thereafter.
000800      *
000900      * Date        Init  Description
001000      * ----        ----  -----------
001100      * 1986-04-02  jwk   First release
001200      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this block
001300      * 2026-03-08  tjr   LGCS-1006 Re-cut - seeded LCG replaces
001400      *                   FUNCTION RANDOM per standards memo LGCS-1006M
001500      * 2026-03-19  tjr   LGCS-1018 Added trailing FILLER pad - every
001600      *                   other LINKAGE block in this system has one
001700      *================================================================*
001800
001900       01  LGC-RND-PARM.
002000           05  RND-INIT-SEED       PIC S9(10) COMP.
002100           05  RND-RANDOM-NO       PIC SV9(9) COMP.
002200           05  FILLER              PIC X(08).
