000100      *========================== LGCS-FLTW ===========================*
000200      * Copybook       :: LGCFLTW
000300      * Description    :: CALL parameter block for LGCFLT, the fault
000400      *                    recorder.  Caller hands in the simulation
000500      *                    clock and an already-deduplicated fault code;
000600      *                    LGCFLT appends one line to FAULTLOG and hands
000700      *                    back a write-result flag.  The shutdown
000800      *                    request switch lets LGCMAIN close FAULTLOG
000900      *                    explicitly at end of run, ahead of printing
001000      *                    the totals section, rather than leaving the
001100      *                    close to run-unit termination.
001200      *
001300      * Date        Init  Description
001400      * ----        ----  -----------
001500      * 1984-07-23  rth   First release
001600      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this record
001700      * 2026-03-12  tjr   LGCS-1012 Re-cut for landing-gear fault log
001800      * 2026-03-13  tjr   LGCS-1013 Added shutdown-request switch
001900      *================================================================*
002000
002100       01  LGC-FLT-PARM.
002200           05  FLT-TIME-S              PIC 9(06)V9(03).
002300           05  FLT-CODE-IN              PIC X(40).
002400           05  FLT-SHUTDOWN-REQUEST     PIC X(01).
002500               88  FLT-IS-SHUTDOWN-REQUEST      VALUE 'Y'.
002600           05  FLT-WRITE-OK             PIC X(01).
002700               88  FLT-WRITE-IS-OK              VALUE 'Y'.
002800           05  FILLER                   PIC X(08).
