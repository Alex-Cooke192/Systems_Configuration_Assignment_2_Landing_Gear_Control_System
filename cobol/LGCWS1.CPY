000100      *========================== LGCS-WS1 ============================*
000200      * Copybook       :: LGCWS1
000300      * Description    :: Common working-storage block shared by every
000400      *                    LGCS program - first-call switch, compiled-
000500      *                    date block and generic COMP subscripts.
000600      *
000700      * Date        Init  Description
000800      * ----        ----  -----------
000900      * 1984-06-21  rth   First release
001000      * 1991-09-04  dpm   LGCS-0338 Widened subscript fields to S9(4)
001100      * 1998-11-16  ceb   LGCS-0710 Y2K - compiled-date block now CCYY
001200      * 2026-03-02  tjr   LGCS-1001 Re-cut for landing-gear controller
001300      *================================================================*
001400
001500       01  LGC-SUB-1               PIC S9(4)  COMP.
001600       01  LGC-SUB-2               PIC S9(4)  COMP.
001700       01  LGC-SUB-D               PIC S9(4)  COMP.
001800       01  LGC-DIGIT-CNT           PIC S9(4)  COMP.
001900
002000       01  FILLER                  PIC X(01)       VALUE 'Y'.
002100           88  LGC-FIRST-CALL                      VALUE 'Y'.
002200           88  LGC-NOT-FIRST-CALL                  VALUE 'N'.
002300
002400       01  LGC-COMPILED-DATE.
002500           05  LGC-COMPILED-DATE-YYYY
002600                                   PIC X(04).
002700           05  LGC-COMPILED-DATE-MM
002800                                   PIC X(02).
002900           05  LGC-COMPILED-DATE-DD
003000                                   PIC X(02).
003100           05  LGC-COMPILED-TIME-HH
003200                                   PIC X(02).
003300           05  LGC-COMPILED-TIME-MM
003400                                   PIC X(02).
003500           05  LGC-COMPILED-TIME-SS
003600                                   PIC X(02).
003700           05  FILLER              PIC X(07).
