000100      *========================== LGCS-CMDL ===========================*
000200      * Copybook       :: LGCCMDL
000300      * Description    :: CALL parameter block for LGCCMD, the command
000400      *                    recorder.  Caller hands in the simulation
000500      *                    clock, the raw event code, the translated
000600      *                    action name and the accept/reject outcome of
000700      *                    a CMDD or CMDU event; LGCCMD appends one CSV
000800      *                    line to CMDLOG, writing the header first if
000900      *                    the file has just been opened.  The shutdown
001000      *                    request switch lets LGCMAIN close CMDLOG
001100      *                    explicitly ahead of the totals section.
001200      *
001300      * Date        Init  Description
001400      * ----        ----  -----------
001500      * 1984-07-30  rth   First release
001600      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this record
001700      * 2026-03-12  tjr   LGCS-1012 Re-cut for landing-gear command log
001800      * 2026-03-13  tjr   LGCS-1013 Added shutdown-request switch
001900      *================================================================*
002000
002100       01  LGC-CMD-PARM.
002200           05  CMD-TIME-S              PIC 9(06)V9(03).
002300           05  CMD-COMMAND-IN           PIC X(08).
002400           05  CMD-ACTION-IN            PIC X(16).
002500           05  CMD-SUCCESS-IN           PIC X(01).
002600               88  CMD-IS-SUCCESS               VALUE 'Y'.
002700           05  CMD-SHUTDOWN-REQUEST     PIC X(01).
002800               88  CMD-IS-SHUTDOWN-REQUEST      VALUE 'Y'.
002900           05  CMD-WRITE-OK             PIC X(01).
003000               88  CMD-WRITE-IS-OK              VALUE 'Y'.
003100           05  FILLER                   PIC X(06).
