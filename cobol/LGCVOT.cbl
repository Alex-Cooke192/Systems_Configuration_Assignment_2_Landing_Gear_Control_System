000100      *=========================== LGCS ================================*
000200      * System .......: Landing Gear Control System (LGCS)
000300      * Program ......: LGCVOT
000400      * Author .......: D P MENENDEZ
000500      * Installation .: FLIGHT SYSTEMS SOFTWARE UNIT
000600      *
000700      * Purpose ......: Position-sensor voting and fault handler.
000800      *                 CALLed by LGCCTL once per TICK whenever sensor
000900      *                 readings are on file.  Classifies FAILED
001000      *                 sensors (FTHR001), derives the voted position
001100      *                 estimate from the OK sensors, detects and times
001200      *                 a sensor-disagreement conflict (FTHR002),
001300      *                 measures the PR004 fault-classification latency
001400      *                 once a conflict is confirmed on a second tick,
001500      *                 and - while the caller is in RESET - validates
001600      *                 the position estimate against the FTHR004
001700      *                 RESET thresholds and recommends the state to
001800      *                 move to.  All episode tracking (conflict start
001900      *                 time, the once-only FTHR001/FTHR002 fault-log
002000      *                 postings, the maintenance-fault latch) lives in
002100      *                 this program's own working storage and survives
002200      *                 for the life of the run, the same as the first-
002300      *                 call switch in LGCWS1.
002400      *
002500      * Date-Written .: 1984-07-16.
002600      * Date-Compiled.:
002700      * Security .....: UNCLASSIFIED - FLIGHT TEST SUPPORT DATA ONLY.
002800      *------------------------------------------------------------------*
002900      * CHANGE LOG
003000      * Date        Init  Ticket     Description
003100      * ----        ----  ------     -----------
003200      * 1984-07-16  rth   LGCS-0001  First release - single-sensor OK/
003300      *                              FAILED classification only
003400      * 1989-12-04  jwk   LGCS-0231  Conflict detection added (FTHR002)
003500      * 1993-02-14  jwk   LGCS-0466  FTHR004 RESET-state validation added
003600      * 1998-11-16  ceb   LGCS-0710  Y2K - no date fields in this program
003700      * 2026-03-06  tjr   LGCS-1004  Re-cut for position-sensor voting
003800      * 2026-03-09  tjr   LGCS-1007  PR004 classification latency added;
003900      *                              RESET recommendation now returned
004000      *                              as a state name, not just a flag
004100      * 2026-03-10  tjr   LGCS-1008  Maintenance-fault latch now reported
004200      *                              out every CALL, not just when newly
004300      *                              set, so totals stay correct after
004400      *                              a warm restart mid-run
004500      *================================================================*
004600
004700       IDENTIFICATION DIVISION.
004800      *========================
004900
005000       PROGRAM-ID.             LGCVOT.
005100       AUTHOR.                 D P MENENDEZ.
005200       INSTALLATION.           FLIGHT SYSTEMS SOFTWARE UNIT.
005300       DATE-WRITTEN.           1984-07-16.
005400       DATE-COMPILED.
005500       SECURITY.               UNCLASSIFIED - FLIGHT TEST SUPPORT DATA
005600                                ONLY.
005700
005800       ENVIRONMENT DIVISION.
005900      *=====================
006000
006100       CONFIGURATION SECTION.
006200      *----------------------
006300
006400       SOURCE-COMPUTER.
006500           IBM-Z15.
006600      *    IBM-Z15 DEBUGGING MODE.
006700
006800       SPECIAL-NAMES.
006900           C01                     IS TOP-OF-FORM.
007000
007100       INPUT-OUTPUT SECTION.
007200      *---------------------
007300
007400       FILE-CONTROL.
007500      /
007600       DATA DIVISION.
007700      *==============
007800
007900       FILE SECTION.
008000      *-------------
008100
008200       WORKING-STORAGE SECTION.
008300      *------------------------
008400
008500       COPY LGCWS1.
008600       COPY LGCVOTW.
008700
008800       01  W-CONFLICT-ELAPSED-MS    PIC 9(07)V9(03).
008900       01  W-CONFLICT-ELAPSED-X     REDEFINES W-CONFLICT-ELAPSED-MS
009000                                    PIC X(10).
009100
009200       01  W-SPREAD                 PIC 9V999.
009300       01  W-SPREAD-X                REDEFINES W-SPREAD
009400                                    PIC X(05).
009500      /
009600       LINKAGE SECTION.
009700      *----------------
009800
009900       01  L-PARAMETER.            COPY LGCSNSL.
010000      /
010100       PROCEDURE DIVISION USING L-PARAMETER.
010200      *==================
010300
010400       MAIN.
010500      *-----
010600
010700           PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
010800
010900           PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011000
011100           PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
011200           .
011300       MAIN-EXIT.
011400           GOBACK.
011500      /
011600       SUB-1000-START-UP.
011700      *------------------
011800
011900           IF      LGC-NOT-FIRST-CALL
012000               GO TO SUB-1000-EXIT
012100           END-IF
012200
012300           SET  LGC-NOT-FIRST-CALL TO TRUE
012400           MOVE FUNCTION WHEN-COMPILED
012500                                   TO LGC-COMPILED-DATE
012600
012700           DISPLAY 'LGCVOT   compiled on '
012800               LGC-COMPILED-DATE-YYYY '/'
012900               LGC-COMPILED-DATE-MM   '/'
013000               LGC-COMPILED-DATE-DD   ' at '
013100               LGC-COMPILED-TIME-HH   ':'
013200               LGC-COMPILED-TIME-MM   ':'
013300               LGC-COMPILED-TIME-SS
013400           .
013500       SUB-1000-EXIT.
013600           EXIT.
013700      /
013800       SUB-2000-PROCESS.
013900      *-----------------
014000
014100           MOVE 0                  TO SNS-NEW-FAULT-CNT IN L-PARAMETER
014200           MOVE SPACES             TO SNS-NEW-CODE-1 IN L-PARAMETER
014300                                      SNS-NEW-CODE-2 IN L-PARAMETER
014400           MOVE 'N'                TO SNS-CONFLICT IN L-PARAMETER
014500           MOVE 'N'                TO SNS-RESET-TRANSITION
014600                                      IN L-PARAMETER
014700           MOVE 'N'                TO SNS-FAULT-LATCH-NEW IN L-PARAMETER
014800           MOVE SPACES             TO SNS-RESET-NEW-STATE IN L-PARAMETER
014900           MOVE 'N'                TO SNS-CLASS-LATENCY-OK IN L-PARAMETER
015000           MOVE 0                  TO SNS-CLASS-LATENCY-MS IN L-PARAMETER
015100
015200           PERFORM SUB-2100-CLASSIFY-SENSORS THRU SUB-2100-EXIT
015300
015400           PERFORM SUB-2200-COMPUTE-ESTIMATE THRU SUB-2200-EXIT
015500
015600           PERFORM SUB-2300-CHECK-CONFLICT THRU SUB-2300-EXIT
015700
015800           IF      SNS-CUR-STATE IN L-PARAMETER = 'RESET'
015900               PERFORM SUB-2400-RESET-VALIDATION THRU SUB-2400-EXIT
016000           END-IF
016100
016200           IF      LGC-MAINT-FAULT-IS-ACTIVE
016300               SET  SNS-MAINT-FAULT-IS-ACTIVE
016400                                   IN L-PARAMETER
016500                                   TO TRUE
016600           END-IF
016700           .
016800       SUB-2000-EXIT.
016900           EXIT.
017000      /
017100       SUB-2100-CLASSIFY-SENSORS.
017200      *--------------------------
017300
017400      *    FTHR001 - any sensor reporting FAILED this tick sets the
017500      *    maintenance-fault latch for the rest of the run and is
017600      *    logged once.  Good sensors are tallied for the estimate.
017700
017800           MOVE 0                  TO LGC-VOT-OK-TOT
017900
018000           PERFORM SUB-2110-CLASSIFY-ONE THRU SUB-2110-EXIT
018100               VARYING LGC-VOT-SUB FROM 1 BY 1
018200                 UNTIL LGC-VOT-SUB > SNS-COUNT IN L-PARAMETER
018300
018400           MOVE LGC-VOT-OK-TOT     TO SNS-OK-COUNT IN L-PARAMETER
018500           .
018600       SUB-2100-EXIT.
018700           EXIT.
018800      /
018900       SUB-2110-CLASSIFY-ONE.
019000      *----------------------
019100
019200           IF      SNS-OK(LGC-VOT-SUB) IN L-PARAMETER
019300               ADD  1              TO LGC-VOT-OK-TOT
019400           ELSE
019500               PERFORM SUB-2120-POST-FTHR001 THRU SUB-2120-EXIT
019600           END-IF
019700           .
019800       SUB-2110-EXIT.
019900           EXIT.
020000      /
020100       SUB-2120-POST-FTHR001.
020200      *----------------------
020300
020400           SET  LGC-MAINT-FAULT-IS-ACTIVE
020500                                   TO TRUE
020600
020700           IF      LGC-FTHR001-IS-POSTED
020800               GO TO SUB-2120-EXIT
020900           END-IF
021000
021100           SET  LGC-FTHR001-IS-POSTED
021200                                   TO TRUE
021300           ADD  1                  TO SNS-NEW-FAULT-CNT IN L-PARAMETER
021400           MOVE LGC-FAULT-CODE(1)  TO SNS-NEW-CODE-1 IN L-PARAMETER
021500           .
021600       SUB-2120-EXIT.
021700           EXIT.
021800      /
021900       SUB-2200-COMPUTE-ESTIMATE.
022000      *--------------------------
022100
022200      *    Position estimate = arithmetic mean of the OK sensors'
022300      *    positions, rounded to 3 decimals.  Undefined (flag off) with
022400      *    zero OK sensors.
022500
022600           MOVE 0                  TO LGC-VOT-POS-SUM
022700           MOVE 'N'                TO SNS-POSITION-EST-OK IN L-PARAMETER
022800           MOVE 0                  TO SNS-POSITION-EST IN L-PARAMETER
022900
023000           IF      SNS-OK-COUNT IN L-PARAMETER = 0
023100               GO TO SUB-2200-EXIT
023200           END-IF
023300
023400           PERFORM SUB-2210-SUM-ONE THRU SUB-2210-EXIT
023500               VARYING LGC-VOT-SUB FROM 1 BY 1
023600                 UNTIL LGC-VOT-SUB > SNS-COUNT IN L-PARAMETER
023700
023800           COMPUTE SNS-POSITION-EST IN L-PARAMETER ROUNDED
023900                               =  LGC-VOT-POS-SUM
024000                                  / SNS-OK-COUNT IN L-PARAMETER
024100
024200           SET  SNS-EST-IS-OK      IN L-PARAMETER
024300                                   TO TRUE
024400           .
024500       SUB-2200-EXIT.
024600           EXIT.
024700      /
024800       SUB-2210-SUM-ONE.
024900      *-----------------
025000
025100           IF      SNS-OK(LGC-VOT-SUB) IN L-PARAMETER
025200               ADD  SNS-POSITION(LGC-VOT-SUB) IN L-PARAMETER
025300                 TO LGC-VOT-POS-SUM
025400           END-IF
025500           .
025600       SUB-2210-EXIT.
025700           EXIT.
025800      /
025900       SUB-2300-CHECK-CONFLICT.
026000      *------------------------
026100
026200      *    FTHR002 - a conflict exists when two or more OK sensors
026300      *    disagree by more than the tolerance.  A FAILED sensor never
026400      *    takes part, so one OK sensor can never conflict.
026500
026600           IF      SNS-OK-COUNT IN L-PARAMETER < 2
026700               PERFORM SUB-2350-CLEAR-CONFLICT THRU SUB-2350-EXIT
026800               GO TO SUB-2300-EXIT
026900           END-IF
027000
027100           MOVE 0                  TO LGC-VOT-POS-HI
027200           MOVE 1                  TO LGC-VOT-POS-LO
027300
027400           PERFORM SUB-2310-SPREAD-ONE THRU SUB-2310-EXIT
027500               VARYING LGC-VOT-SUB FROM 1 BY 1
027600                 UNTIL LGC-VOT-SUB > SNS-COUNT IN L-PARAMETER
027700
027800           COMPUTE W-SPREAD        =  LGC-VOT-POS-HI - LGC-VOT-POS-LO
027900
028000           IF      W-SPREAD NOT > LGC-CONFLICT-SPREAD-TOL
028100               PERFORM SUB-2350-CLEAR-CONFLICT THRU SUB-2350-EXIT
028200               GO TO SUB-2300-EXIT
028300           END-IF
028400
028500           SET  SNS-IS-CONFLICT    IN L-PARAMETER
028600                                   TO TRUE
028700
028800           IF      LGC-CONFLICT-IS-ACTIVE
028900               PERFORM SUB-2320-CONFLICT-CONTINUES THRU SUB-2320-EXIT
029000           ELSE
029100               SET  LGC-CONFLICT-IS-ACTIVE
029200                                   TO TRUE
029300               MOVE SNS-TIME-S     IN L-PARAMETER
029400                                   TO LGC-CONFLICT-START-S
029500           END-IF
029600           .
029700       SUB-2300-EXIT.
029800           EXIT.
029900      /
030000       SUB-2310-SPREAD-ONE.
030100      *--------------------
030200
030300           IF      SNS-OK(LGC-VOT-SUB) IN L-PARAMETER
030400               IF      SNS-POSITION(LGC-VOT-SUB) IN L-PARAMETER
030500                                   > LGC-VOT-POS-HI
030600                   MOVE SNS-POSITION(LGC-VOT-SUB) IN L-PARAMETER
030700                                   TO LGC-VOT-POS-HI
030800               END-IF
030900               IF      SNS-POSITION(LGC-VOT-SUB) IN L-PARAMETER
031000                                   < LGC-VOT-POS-LO
031100                   MOVE SNS-POSITION(LGC-VOT-SUB) IN L-PARAMETER
031200                                   TO LGC-VOT-POS-LO
031300               END-IF
031400           END-IF
031500           .
031600       SUB-2310-EXIT.
031700           EXIT.
031800      /
031900       SUB-2320-CONFLICT-CONTINUES.
032000      *----------------------------
032100
032200      *    Second (or later) consecutive conflicting tick - classify
032300      *    once (PR004), then check the 500 ms fault-latch threshold.
032400
032500           IF      NOT LGC-CONFLICT-IS-CLASSIFIED
032600               COMPUTE SNS-CLASS-LATENCY-MS IN L-PARAMETER ROUNDED
032700                               =  SNS-TIME-S IN L-PARAMETER
032800                                  - LGC-CONFLICT-START-S
032900               COMPUTE SNS-CLASS-LATENCY-MS IN L-PARAMETER ROUNDED
033000                               =  SNS-CLASS-LATENCY-MS IN L-PARAMETER
033100                                  * 1000
033200               SET  SNS-CLASS-LATENCY-IS-OK
033300                                   IN L-PARAMETER
033400                                   TO TRUE
033500               SET  LGC-CONFLICT-IS-CLASSIFIED
033600                                   TO TRUE
033700           END-IF
033800
033900           COMPUTE W-CONFLICT-ELAPSED-MS ROUNDED
034000                               =  (SNS-TIME-S IN L-PARAMETER
034100                                  - LGC-CONFLICT-START-S) * 1000
034200
034300      D    DISPLAY 'LGCVOT conflict elapsed '
034400      D            W-CONFLICT-ELAPSED-X ' ms, spread ' W-SPREAD-X
034500
034600           IF      W-CONFLICT-ELAPSED-MS > LGC-CONFLICT-LATCH-MS
034700               PERFORM SUB-2330-LATCH-FTHR002 THRU SUB-2330-EXIT
034800           END-IF
034900           .
035000       SUB-2320-EXIT.
035100           EXIT.
035200      /
035300       SUB-2330-LATCH-FTHR002.
035400      *-----------------------
035500
035600           SET  LGC-CONFLICT-IS-LATCHED
035700                                   TO TRUE
035800           SET  SNS-IS-FAULT-LATCH-NEW
035900                                   IN L-PARAMETER
036000                                   TO TRUE
036100
036200           IF      LGC-FTHR002-IS-POSTED
036300               GO TO SUB-2330-EXIT
036400           END-IF
036500
036600           SET  LGC-FTHR002-IS-POSTED
036700                                   TO TRUE
036800           ADD  1                  TO SNS-NEW-FAULT-CNT IN L-PARAMETER
036900
037000           IF      SNS-NEW-FAULT-CNT IN L-PARAMETER = 1
037100               MOVE LGC-FAULT-CODE(2)
037200                                   TO SNS-NEW-CODE-1 IN L-PARAMETER
037300           ELSE
037400               MOVE LGC-FAULT-CODE(2)
037500                                   TO SNS-NEW-CODE-2 IN L-PARAMETER
037600           END-IF
037700           .
037800       SUB-2330-EXIT.
037900           EXIT.
038000      /
038100       SUB-2350-CLEAR-CONFLICT.
038200      *------------------------
038300
038400      *    Conflict cleared before a second confirming tick - erase the
038500      *    episode so the next disagreement starts a fresh timer and a
038600      *    fresh PR004 classification window, per FTHR002.
038700
038800           MOVE 'N'                TO LGC-CONFLICT-ACTIVE
038900           MOVE 'N'                TO LGC-CONFLICT-CLASSIFIED
039000           MOVE 0                  TO LGC-CONFLICT-START-S
039100           .
039200       SUB-2350-EXIT.
039300           EXIT.
039400      /
039500       SUB-2400-RESET-VALIDATION.
039600      *--------------------------
039700
039800      *    FTHR004 - while in RESET, a clean (no-conflict) reading from
039900      *    at least one OK sensor can move the gear straight to
040000      *    DOWN-LOCKED or UP-LOCKED without a pilot command.
040100
040200           IF      SNS-OK-COUNT IN L-PARAMETER = 0
040300               GO TO SUB-2400-EXIT
040400           END-IF
040500
040600           IF      SNS-IS-CONFLICT IN L-PARAMETER
040700               GO TO SUB-2400-EXIT
040800           END-IF
040900
041000           EVALUATE TRUE
041100             WHEN SNS-POSITION-EST IN L-PARAMETER
041200                                   NOT < LGC-RESET-DOWN-THRESH
041300               MOVE 'DOWN-LOCKED'  TO SNS-RESET-NEW-STATE
041400                                       IN L-PARAMETER
041500               SET  SNS-IS-RESET-TRANSITION
041600                                   IN L-PARAMETER
041700                                   TO TRUE
041800
041900             WHEN SNS-POSITION-EST IN L-PARAMETER
042000                                   NOT > LGC-RESET-UP-THRESH
042100               MOVE 'UP-LOCKED'    TO SNS-RESET-NEW-STATE
042200                                       IN L-PARAMETER
042300               SET  SNS-IS-RESET-TRANSITION
042400                                   IN L-PARAMETER
042500                                   TO TRUE
042600
042700             WHEN OTHER
042800               CONTINUE
042900           END-EVALUATE
043000           .
043100       SUB-2400-EXIT.
043200           EXIT.
043300      /
043400       SUB-3000-SHUT-DOWN.
043500      *-------------------
043600
043700      D    DISPLAY 'LGCVOT tick complete - OK sensors '
043800      D            SNS-OK-COUNT IN L-PARAMETER
043900           .
044000       SUB-3000-EXIT.
044100           EXIT.
