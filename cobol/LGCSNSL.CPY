000100      *========================== LGCS-SNSL ===========================*
000200      * Copybook       :: LGCSNSL
000300      * Description    :: Position-sensor CALL parameter block shared by
000400      *                    LGCCTL and LGCVOT.  Carries the four raw
000500      *                    sensor readings in on input (FTHR001/FTHR002
000600      *                    detection, PR004 classification latency) and
000700      *                    the voted position estimate back on output.
000800      *
000900      * Date        Init  Description
001000      * ----        ----  -----------
001100      * 1984-07-09  rth   First release
001200      * 1991-09-04  dpm   LGCS-0338 OCCURS table widened from 3 to 4
001300      * 1998-11-16  ceb   LGCS-0710 Y2K - no date fields in this record
001400      * 2026-03-05  tjr   LGCS-1003 Re-cut for sensor voting/fault handler
001500      * 2026-03-09  tjr   LGCS-1007 Added RESET-new-state and fault-latch
001600      *                   flags so LGCCTL need not re-derive them
001700      * 2026-03-10  tjr   LGCS-1008 Added maintenance-fault-active latch
001800      *                   output (FTHR001 persists for the whole run)
001900      * 2026-03-17  tjr   LGCS-1016 Widened state-name fields to X(19) -
002000      *                   TRANSITIONING-DOWN was truncated at X(16)
002100      * 2026-03-20  tjr   LGCS-1020 Widened SNS-NEW-CODE-1/SNS-NEW-CODE-2
002200      *                   to X(40) to match LGC-FAULT-CODE in LGCVOTW -
002300      *                   the full maintenance-code strings were being
002400      *                   clipped to 8 bytes on the way out of LGCVOT
002500      *================================================================*
002600
002700       01  LGC-SENSOR-PARM.
002800           05  SNS-TIME-S          PIC 9(06)V9(03).
002900           05  SNS-COUNT           PIC 9.
003000           05  SNS-CUR-STATE       PIC X(19).
003100           05  SNS-OCCS.
003200               10  SNS-ENTRY       OCCURS 4
003300                                   INDEXED SNS-DX.
003400                   15  SNS-STATUS  PIC X(01).
003500                       88  SNS-OK          VALUE 'O'.
003600                       88  SNS-FAILED      VALUE 'F'.
003700                   15  SNS-POSITION
003800                                   PIC 9V999.
003900           05  SNS-OK-COUNT        PIC 9       COMP.
004000           05  SNS-POSITION-EST    PIC 9V999.
004100           05  SNS-POSITION-EST-OK PIC X(01).
004200               88  SNS-EST-IS-OK           VALUE 'Y'.
004300           05  SNS-CONFLICT        PIC X(01).
004400               88  SNS-IS-CONFLICT          VALUE 'Y'.
004500           05  SNS-RESET-TRANSITION
004600                                   PIC X(01).
004700               88  SNS-IS-RESET-TRANSITION  VALUE 'Y'.
004800           05  SNS-RESET-NEW-STATE PIC X(19).
004900           05  SNS-FAULT-LATCH-NEW PIC X(01).
005000               88  SNS-IS-FAULT-LATCH-NEW   VALUE 'Y'.
005100           05  SNS-CLASS-LATENCY-MS
005200                                   PIC 9(07)V9(03).
005300           05  SNS-CLASS-LATENCY-OK
005400                                   PIC X(01).
005500               88  SNS-CLASS-LATENCY-IS-OK  VALUE 'Y'.
005600           05  SNS-NEW-FAULT-CNT   PIC 9       COMP.
005700           05  SNS-NEW-CODE-1      PIC X(40).
005800           05  SNS-NEW-CODE-2      PIC X(40).
005900           05  SNS-MAINT-FAULT-ACTIVE
006000                                   PIC X(01).
006100               88  SNS-MAINT-FAULT-IS-ACTIVE
006200                                   VALUE 'Y'.
006300           05  FILLER              PIC X(02).
